000100*-------------------------------------------------------------
000200*  FDACCT01.CBL
000300*  FILE SECTION RECORD LAYOUT FOR THE ACCOUNT-FILE.  THIS IS
000400*  THE MASTER RECORD FOR THE WALLET SYSTEM -- ONE ROW PER
000500*  REGISTERED USERNAME, USERNAME IS THE ONLY KEY, THE FILE IS
000600*  LINE SEQUENTIAL (SEE SLACCT01.CBL) SO IT IS LOADED INTO A
000700*  TABLE AND SCANNED RATHER THAN READ BY KEY.
000800*
000900*  CHANGE LOG
001000*  2019-02-11 LF  ORIGINAL VENDOR-RECORD LAYOUT (SEE SLVND02/
001100*                 FDVND02, RETIRED).
001200*  2021-07-14 RVM TICKET WAL-014 - WALLET PROJECT PHASE 1.
001300*                 RECORD REBUILT AS ACCOUNT-RECORD, USERNAME
001400*                 REPLACES VENDOR-NUMBER AS THE MATCHING KEY.
001500*  2021-07-22 RVM TICKET WAL-014 - ADDED ACCT-WALLET-BAL PACKED
001600*                 BALANCE FIELD, 2 DECIMALS, REPLACES THE OLD
001700*                 A/P VOUCHER-AMOUNT CONCEPT.
001800*  2021-07-25 RVM TICKET WAL-014 - CARRIED THE OLD VENDOR-
001900*                 RECORD'S BRANCH/REGION/TERMINAL/BATCH AND
002000*                 AUDIT STAMP FIELDS FORWARD AS-IS; THE NIGHTLY
002100*                 AUDIT EXTRACT STILL READS THEM AT THE SAME
002200*                 OFFSETS AND NO WALLET PROGRAM HAS ANY
002300*                 BUSINESS TOUCHING THEM.
002400*  2023-05-03 DKT TICKET WAL-071 - LOOKED AT ADDING A COMBINED-
002500*                 KEY REDEFINES FOR VERIFY-CREDENTIALS SO IT
002600*                 COULD COMPARE USERNAME+PASSWORD IN ONE SHOT.
002700*                 DROPPED THE IDEA -- THE ACCOUNT TABLE IS
002800*                 ALREADY SEARCHED ON USERNAME ALONE (SEE
002900*                 PLACCT01.CBL FIND-ACCOUNT-BY-USERNAME) AND
003000*                 THE PASSWORD COMPARE HAPPENS SEPARATELY ONCE
003100*                 THE ROW IS FOUND, SO THERE IS NO SINGLE MOVE/
003200*                 COMPARE FOR A COMBINED VIEW TO SERVE.
003300*-------------------------------------------------------------
003400 FD  ACCOUNT-FILE
003500     LABEL RECORDS ARE STANDARD.
003600
003700 01  ACCOUNT-RECORD.
003800     05  ACCT-USERNAME            PIC X(20).
003900     05  ACCT-PASSWORD            PIC X(20).
004000     05  ACCT-WALLET-BAL          PIC S9(9)V99 COMP-3.
004100*      --- CARRYOVER FROM THE OLD VENDOR-RECORD, KEPT AT THE
004200*      --- SAME OFFSETS FOR THE NIGHTLY AUDIT EXTRACT ---
004300     05  ACCT-LAST-TRANS-CCYYMMDD PIC 9(08).
004400     05  ACCT-LAST-TRANS-TIME     PIC 9(06).
004500     05  ACCT-OPENED-CCYYMMDD     PIC 9(08).
004600     05  ACCT-BRANCH-CODE         PIC X(04).
004700     05  ACCT-REGION-CODE         PIC X(02).
004800     05  ACCT-TERMINAL-ID         PIC X(08).
004900     05  ACCT-BATCH-SEQ-NO        PIC 9(06).
005000     05  ACCT-AUDIT-USERID        PIC X(08).
005100     05  ACCT-LEGACY-VENDOR-NO    PIC X(10).
005200     05  ACCT-LEGACY-STATUS-CD    PIC X(02).
005300     05  ACCT-LEGACY-CURRENCY-CD  PIC X(03).
005400     05  ACCT-RESERVED-1          PIC X(10).
005500     05  ACCT-RESERVED-2          PIC X(10).
005600     05  ACCT-RESERVED-3          PIC X(10).
005700     05  FILLER                   PIC X(59).
