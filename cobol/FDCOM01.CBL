000100*-------------------------------------------------------------
000200*  FDCOM01.CBL
000300*  FILE SECTION RECORD LAYOUT FOR THE COMPOUND-ORDER-MEMBERS-
000400*  FILE.  ONE ROW PER SIMPLE ORDER BUNDLED INTO A COMPOUND
000500*  ORDER, MATCHED BY COM-COMPOUND-ID BACK TO THE ORDER-FILE.
000600*
000700*  2021-10-04 RVM TICKET WAL-029 - ORIGINAL.
000800*  2021-10-06 RVM TICKET WAL-029 - CARRIED THE OLD A/P VOUCHER-
000900*                 GROUP RECORD'S ENTRY-STAMP, TERMINAL, BATCH
001000*                 AND GROUP-CODE FIELDS FORWARD; NO WALLET
001100*                 PROGRAM READS OR SETS THEM.
001200*-------------------------------------------------------------
001300 FD  COMPOUND-ORDER-MEMBERS-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  COMPOUND-ORDER-MEMBER-RECORD.
001700     05  COM-COMPOUND-ID          PIC 9(9).
001800     05  COM-MEMBER-ORDER-ID      PIC 9(9).
001900*      --- CARRYOVER FROM THE OLD A/P VOUCHER-GROUP RECORD ---
002000     05  COM-MEMBER-SEQ-NO        PIC 9(04).
002100     05  COM-ENTRY-CCYYMMDD       PIC 9(08).
002200     05  COM-TERMINAL-ID          PIC X(08).
002300     05  COM-BATCH-SEQ-NO         PIC 9(06).
002400     05  COM-LEGACY-GROUP-CD      PIC X(04).
002500     05  COM-RESERVED-1           PIC X(10).
002600     05  COM-RESERVED-2           PIC X(10).
002700     05  FILLER                   PIC X(32).
