000100*-------------------------------------------------------------
000200*  FDORD01.CBL
000300*  FILE SECTION RECORD LAYOUT FOR THE ORDER-FILE.  THIS IS
000400*  THE COMMON HEADER SHARED BY BOTH SIMPLE (ORD-TYPE "S") AND
000500*  COMPOUND (ORD-TYPE "C") ORDERS -- THE PRODUCT LINES OR THE
000600*  MEMBER LIST LIVE IN THEIR OWN DETAIL FILES, SEE FDSOL01.CBL
000700*  AND FDCOM01.CBL.
000800*
000900*  CHANGE LOG
001000*  2021-09-02 RVM TICKET WAL-021 - ORIGINAL LAYOUT.
001100*  2021-09-20 RVM TICKET WAL-026 - ADDED ORD-TYPE 88-LEVELS.
001200*  2021-09-21 RVM TICKET WAL-026 - CARRIED THE OLD A/P VOUCHER
001300*                 RECORD'S ENTRY-STAMP, TERMINAL, BRANCH/REGION
001400*                 AND BATCH FIELDS FORWARD; THE NIGHTLY AUDIT
001500*                 EXTRACT STILL EXPECTS THEM AT THESE OFFSETS.
001600*                 NO WALLET PROGRAM READS OR SETS THEM.
001700*  2023-05-03 DKT TICKET WAL-071 - LOOKED AT A KEY-ONLY REDEFINES
001800*                 (ID+TYPE) FOR THE CANCELLATION CASCADE.
001900*                 DROPPED IT -- THE CASCADE WORKS OFF THE
002000*                 ORDER TABLE (T-ORD-TYPE) AND THE COMPOUND-
002100*                 ORDER-MEMBERS-FILE (COM-COMPOUND-ID), NEITHER
002200*                 ONE EVER COMPARES AGAINST THE RAW FD RECORD,
002300*                 SO A KEY-ONLY VIEW OF ORDER-RECORD HAD NOTHING
002400*                 TO SERVE.
002500*-------------------------------------------------------------
002600 FD  ORDER-FILE
002700     LABEL RECORDS ARE STANDARD.
002800
002900 01  ORDER-RECORD.
003000     05  ORD-ID                   PIC 9(9).
003100     05  ORD-TYPE                 PIC X(01).
003200         88  SIMPLE-ORDER-TYPE     VALUE "S".
003300         88  COMPOUND-ORDER-TYPE   VALUE "C".
003400     05  ORD-USERNAME             PIC X(20).
003500     05  ORD-STATUS               PIC X(10).
003600         88  ORDER-PLACED         VALUE "Placed".
003700         88  ORDER-CONFIRMED      VALUE "Confirmed".
003800         88  ORDER-CANCELLED      VALUE "Cancelled".
003900     05  ORD-TOTAL-PRICE          PIC S9(7)V99 COMP-3.
004000*      --- CARRYOVER FROM THE OLD A/P VOUCHER RECORD, KEPT AT
004100*      --- THE SAME OFFSETS FOR THE NIGHTLY AUDIT EXTRACT ---
004200     05  ORD-ENTRY-CCYYMMDD       PIC 9(08).
004300     05  ORD-ENTRY-TIME           PIC 9(06).
004400     05  ORD-LAST-UPDATE-CCYYMMDD PIC 9(08).
004500     05  ORD-TERMINAL-ID          PIC X(08).
004600     05  ORD-BRANCH-CODE          PIC X(04).
004700     05  ORD-REGION-CODE          PIC X(02).
004800     05  ORD-BATCH-SEQ-NO         PIC 9(06).
004900     05  ORD-AUDIT-USERID         PIC X(08).
005000     05  ORD-LEGACY-VOUCHER-NO    PIC X(10).
005100     05  ORD-LEGACY-DIST-CD       PIC X(04).
005200     05  ORD-RESERVED-1           PIC X(10).
005300     05  ORD-RESERVED-2           PIC X(10).
005400     05  ORD-RESERVED-3           PIC X(10).
005500     05  FILLER                   PIC X(81).
