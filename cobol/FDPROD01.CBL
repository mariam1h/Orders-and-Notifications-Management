000100*-------------------------------------------------------------
000200*  FDPROD01.CBL
000300*  FILE SECTION RECORD LAYOUT FOR THE PRODUCT-FILE.
000400*
000500*  2021-09-09 RVM TICKET WAL-023 - ORIGINAL.
000600*  2021-09-10 RVM TICKET WAL-023 - CARRIED THE OLD VENDOR-
000700*                 CATALOG RECORD'S VENDOR-NUMBER, WAREHOUSE/
000800*                 REGION AND BATCH STAMP FIELDS FORWARD; NO
000900*                 WALLET PROGRAM READS OR SETS THEM.
001000*  2023-05-03 DKT TICKET WAL-071 - ADDED PRODUCT-RECORD-ID-
001100*                 SPLIT-VIEW REDEFINES, CATALOG TEAM SPLITS
001200*                 PROD-ID INTO A CLASS PREFIX + SERIAL.
001300*-------------------------------------------------------------
001400 FD  PRODUCT-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  PRODUCT-RECORD.
001800     05  PROD-ID                  PIC 9(9).
001900     05  PROD-PRICE               PIC S9(7)V99 COMP-3.
002000*      --- CARRYOVER FROM THE OLD VENDOR-CATALOG RECORD ---
002100     05  PROD-CATALOG-ENTRY-CCYYMMDD PIC 9(08).
002200     05  PROD-LAST-PRICE-CCYYMMDD PIC 9(08).
002300     05  PROD-VENDOR-NO           PIC X(10).
002400     05  PROD-WHSE-CD             PIC X(04).
002500     05  PROD-REGION-CD           PIC X(02).
002600     05  PROD-BATCH-SEQ-NO        PIC 9(06).
002700     05  PROD-LEGACY-UOM-CD       PIC X(03).
002800     05  PROD-RESERVED-1          PIC X(10).
002900     05  PROD-RESERVED-2          PIC X(10).
003000     05  PROD-RESERVED-3          PIC X(10).
003100     05  FILLER                   PIC X(65).
003200
003300*  CATALOG-TEAM VIEW -- FIRST 3 DIGITS OF PROD-ID ARE THE
003400*  MERCHANDISE CLASS, THE REMAINING 6 ARE THE SERIAL NUMBER
003500*  WITHIN THAT CLASS.  NOT USED BY THE ORDER PROGRAMS, KEPT
003600*  HERE SO BOTH SHOPS SEE THE SAME LAYOUT.
003700 01  PRODUCT-RECORD-ID-SPLIT-VIEW REDEFINES PRODUCT-RECORD.
003800     05  PRS-PROD-CLASS           PIC 9(03).
003900     05  PRS-PROD-SERIAL          PIC 9(06).
004000     05  FILLER                   PIC X(141).
