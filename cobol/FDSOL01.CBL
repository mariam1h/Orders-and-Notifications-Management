000100*-------------------------------------------------------------
000200*  FDSOL01.CBL
000300*  FILE SECTION RECORD LAYOUT FOR THE SIMPLE-ORDER-LINES-FILE.
000400*  ONE ROW PER PRODUCT ON A SIMPLE ORDER, MATCHED BY
000500*  SOL-ORDER-ID BACK TO THE ORDER-FILE.
000600*
000700*  2021-09-09 RVM TICKET WAL-023 - ORIGINAL.
000800*  2021-09-11 RVM TICKET WAL-023 - CARRIED THE OLD A/P VOUCHER-
000900*                 LINE RECORD'S ENTRY-STAMP, TERMINAL, BATCH AND
001000*                 UNIT-OF-MEASURE/WAREHOUSE FIELDS FORWARD; NO
001100*                 WALLET PROGRAM READS OR SETS THEM.
001200*-------------------------------------------------------------
001300 FD  SIMPLE-ORDER-LINES-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  SIMPLE-ORDER-LINE-RECORD.
001700     05  SOL-ORDER-ID             PIC 9(9).
001800     05  SOL-PRODUCT-ID           PIC 9(9).
001900     05  SOL-UNIT-PRICE           PIC S9(7)V99 COMP-3.
002000*      --- CARRYOVER FROM THE OLD A/P VOUCHER-LINE RECORD ---
002100     05  SOL-LINE-SEQ-NO          PIC 9(04).
002200     05  SOL-ENTRY-CCYYMMDD       PIC 9(08).
002300     05  SOL-TERMINAL-ID          PIC X(08).
002400     05  SOL-BATCH-SEQ-NO         PIC 9(06).
002500     05  SOL-LEGACY-UOM-CD        PIC X(03).
002600     05  SOL-LEGACY-WHSE-CD       PIC X(04).
002700     05  SOL-RESERVED-1           PIC X(10).
002800     05  SOL-RESERVED-2           PIC X(10).
002900     05  FILLER                   PIC X(44).
