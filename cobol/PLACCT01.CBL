000100*-------------------------------------------------------------
000200*  PLACCT01.CBL
000300*  SHARED ACCOUNT-FILE PARAGRAPHS.  COPY THIS INTO THE
000400*  PROCEDURE DIVISION OF ANY PROGRAM THAT TOUCHES THE
000500*  ACCOUNT-FILE.  REPLACES THE OLD PL-LOOK-FOR-VENDOR-RECORD
000600*  INDEXED-READ IDIOM -- THIS SHOP'S ACCOUNT-FILE IS LINE
000700*  SEQUENTIAL SO WE LOAD-THEN-SCAN INSTEAD OF READING BY KEY.
000800*
000900*  2021-07-14 RVM TICKET WAL-014 - ORIGINAL.
001000*  2022-03-30 JET TICKET WAL-044 - REWRITE-ACCOUNT-TABLE NOW
001100*                 RE-OPENS OUTPUT INSTEAD OF I-O, I-O ON A
001200*                 LINE SEQUENTIAL FILE NEVER DID WORK RIGHT.
001300*-------------------------------------------------------------
001400*  LOAD-ACCOUNT-TABLE
001500*  OPENS ACCOUNT-FILE INPUT, READS EVERY RECORD INTO THE
001600*  T-ACCT-* TABLE, CLOSES IT.  EVERY PROGRAM THAT TOUCHES
001700*  ACCOUNT-FILE CALLS THIS ONCE ON ENTRY.
001800 LOAD-ACCOUNT-TABLE.
001900
002000     MOVE ZERO TO WS-ACCT-TABLE-COUNT.
002100     MOVE "N" TO W-ERROR-LOADING-ACCT-FILE.
002200     OPEN INPUT ACCOUNT-FILE.
002300
002400*    WS-ACCT-FILE-OK MEANS RECORDS ARE PRESENT; WS-ACCT-FILE-EOF
002500*    ON THE VERY FIRST READ MEANS AN EMPTY BUT LEGAL FILE (A
002600*    FRESH INSTALL WITH NO ACCOUNTS REGISTERED YET).
002700     IF WS-ACCT-FILE-OK OR WS-ACCT-FILE-EOF
002800        PERFORM LOAD-ONE-ACCOUNT-ROW
002900        PERFORM LOAD-ONE-ACCOUNT-ROW UNTIL WS-ACCT-FILE-EOF
003000     ELSE
003100        MOVE "Y" TO W-ERROR-LOADING-ACCT-FILE.
003200
003300     CLOSE ACCOUNT-FILE.
003400*-------------------------------------------------------------
003500
003600*  LOAD-ONE-ACCOUNT-ROW
003700*  ONE RECORD IN, ONE TABLE ROW OUT -- USERNAME, PASSWORD AND
003800*  WALLET BALANCE ARE THE ONLY THREE FIELDS ANY CALLING PROGRAM
003900*  EVER NEEDS OUT OF ACCOUNT-RECORD.
004000 LOAD-ONE-ACCOUNT-ROW.
004100
004200     READ ACCOUNT-FILE RECORD
004300         AT END
004400             MOVE "10" TO WS-ACCT-FILE-STATUS
004500         NOT AT END
004600             ADD 1 TO WS-ACCT-TABLE-COUNT
004700             MOVE ACCT-USERNAME   TO T-ACCT-USERNAME (WS-ACCT-TABLE-COUNT)
004800             MOVE ACCT-PASSWORD   TO T-ACCT-PASSWORD (WS-ACCT-TABLE-COUNT)
004900             MOVE ACCT-WALLET-BAL TO T-ACCT-WALLET-BAL (WS-ACCT-TABLE-COUNT).
005000*-------------------------------------------------------------
005100
005200*  FIND-ACCOUNT-BY-USERNAME
005300*  LINEAR SCAN BY WS-SEARCH-USERNAME -- account-registration.cob
005400*  ALSO RELIES ON THE "NOT FOUND" RESULT TO DECIDE A USERNAME
005500*  IS FREE TO REGISTER.
005600 FIND-ACCOUNT-BY-USERNAME.
005700
005800     MOVE "N" TO W-FOUND-ACCOUNT-RECORD.
005900     MOVE ZERO TO WS-ACCT-FOUND-SUB.
006000     MOVE 1 TO WS-ACCT-SUB.
006100
006200     PERFORM SEARCH-ONE-ACCOUNT-ROW
006300         UNTIL WS-ACCT-SUB > WS-ACCT-TABLE-COUNT
006400            OR FOUND-ACCOUNT-RECORD.
006500*-------------------------------------------------------------
006600
006700*  SEARCH-ONE-ACCOUNT-ROW
006800 SEARCH-ONE-ACCOUNT-ROW.
006900
007000     IF T-ACCT-USERNAME (WS-ACCT-SUB) EQUAL WS-SEARCH-USERNAME
007100        MOVE "Y" TO W-FOUND-ACCOUNT-RECORD
007200        MOVE WS-ACCT-SUB TO WS-ACCT-FOUND-SUB
007300     ELSE
007400        ADD 1 TO WS-ACCT-SUB.
007500*-------------------------------------------------------------
007600
007700*  REWRITE-ACCOUNT-TABLE
007800*  WRITES THE WHOLE TABLE BACK AS A FRESH COPY OF THE FILE --
007900*  SEE THE 2022-03-30 CHANGE LOG ENTRY ABOVE FOR WHY THIS IS
008000*  OPEN OUTPUT AND NOT OPEN I-O.
008100 REWRITE-ACCOUNT-TABLE.
008200
008300     OPEN OUTPUT ACCOUNT-FILE.
008400     MOVE 1 TO WS-ACCT-SUB.
008500
008600     PERFORM REWRITE-ONE-ACCOUNT-ROW
008700         UNTIL WS-ACCT-SUB > WS-ACCT-TABLE-COUNT.
008800
008900     CLOSE ACCOUNT-FILE.
009000*-------------------------------------------------------------
009100
009200*  REWRITE-ONE-ACCOUNT-ROW
009300*  CLEARS THE RECORD AREA FIRST SO NO STALE BYTES SURVIVE IN
009400*  ANY FIELD THIS MOVE LIST DOES NOT TOUCH.
009500 REWRITE-ONE-ACCOUNT-ROW.
009600
009700     MOVE SPACES TO ACCOUNT-RECORD.
009800     MOVE T-ACCT-USERNAME (WS-ACCT-SUB)   TO ACCT-USERNAME.
009900     MOVE T-ACCT-PASSWORD (WS-ACCT-SUB)   TO ACCT-PASSWORD.
010000     MOVE T-ACCT-WALLET-BAL (WS-ACCT-SUB) TO ACCT-WALLET-BAL.
010100     WRITE ACCOUNT-RECORD.
010200     ADD 1 TO WS-ACCT-SUB.
