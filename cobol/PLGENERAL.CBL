000100*-------------------------------------------------------------
000200*  PLGENERAL.CBL
000300*  SHOP-WIDE CRT UTILITY PARAGRAPHS.  EVERY MAINTENANCE/ENTRY
000400*  PROGRAM IN THIS GROUP COPIES THIS IN AT THE BOTTOM OF ITS
000500*  PROCEDURE DIVISION.  DO NOT PUT ANYTHING BUSINESS-SPECIFIC
000600*  IN HERE.
000700*-------------------------------------------------------------
000800*  CLEAR-SCREEN
000900*  BLANKS THE CRT BEFORE EVERY MENU/ENTRY SCREEN SO STALE TEXT
001000*  FROM THE PRIOR SCREEN NEVER SHOWS THROUGH.
001100 CLEAR-SCREEN.
001200
001300     DISPLAY " " LINE 1 ERASE SCREEN.
001400*-------------------------------------------------------------
001500
001600*  JUMP-LINE
001700*  ONE BLANK LINE -- CARRIED FROM THE OLD A/P SCREENS, FEW
001800*  PROGRAMS IN THE WALLET SYSTEM STILL CALL THIS ONE DIRECTLY.
001900 JUMP-LINE.
002000
002100     DISPLAY " ".
002200*-------------------------------------------------------------
002300
002400*  CONFIRM-EXECUTION
002500*  PROMPTS WHATEVER QUESTION THE CALLER LEFT IN MSG-CONFIRMATION,
002600*  RE-PROMPTS UNTIL THE ANSWER IS Y OR N.  INSPECT FOLDS A
002700*  LOWERCASE ANSWER UP BEFORE THE 88-LEVEL TEST.
002800 CONFIRM-EXECUTION.
002900
003000     DISPLAY MSG-CONFIRMATION.
003100     ACCEPT W-VALID-ANSWER.
003200     INSPECT W-VALID-ANSWER CONVERTING "yn" TO "YN".
003300
003400     IF NOT VALID-ANSWER
003500        DISPLAY "ANSWER Y OR N, PLEASE ! <ENTER> TO CONTINUE"
003600        ACCEPT DUMMY.
003700*-------------------------------------------------------------
003800
003900*  CONFIRM-IF-WANT-TO-QUIT
004000*  CANNED "DO YOU WANT TO QUIT" PROMPT -- NOT CALLED BY ANY
004100*  WALLET PROGRAM TODAY, KEPT SO THIS COPYBOOK MATCHES THE
004200*  SHOP-WIDE VERSION USED BY THE OTHER APPLICATION GROUPS.
004300 CONFIRM-IF-WANT-TO-QUIT.
004400
004500     MOVE "DO YOU WANT TO QUIT THIS OPERATION ?" TO MSG-CONFIRMATION.
004600     MOVE "N" TO W-VALID-ANSWER.
004700     PERFORM CONFIRM-EXECUTION.
004800     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
