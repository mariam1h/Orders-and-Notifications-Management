000100*-------------------------------------------------------------
000200*  PLORD01.CBL
000300*  SHARED ORDER-FILE PARAGRAPHS.  COPY INTO THE PROCEDURE
000400*  DIVISION OF ANY PROGRAM THAT TOUCHES THE ORDER-FILE.
000500*  ALSO HOLDS GET-NEXT-ORDER-ID, WHICH REPLACES THE OLD
000600*  CONTROL-FILE "LAST VOUCHER NUMBER" COUNTER -- THE NEW
000700*  ORDER-FILE HAS NO SEPARATE CONTROL RECORD, THE NEXT ID IS
000800*  JUST ONE MORE THAN THE HIGHEST ONE ALREADY ON FILE.
000900*
001000*  2021-09-02 RVM TICKET WAL-021 - ORIGINAL.
001100*  2021-09-20 RVM TICKET WAL-026 - ADDED GET-NEXT-ORDER-ID.
001200*-------------------------------------------------------------
001300*  LOAD-ORDER-TABLE
001400*  OPENS ORDER-FILE INPUT, READS THE WHOLE THING INTO THE
001500*  T-ORD-* TABLE, CLOSES IT AGAIN -- LINE SEQUENTIAL HAS NO
001600*  RANDOM READ, SO EVERY CALLER LOADS-THEN-SCANS IN MEMORY.
001700 LOAD-ORDER-TABLE.
001800
001900     MOVE ZERO TO WS-ORD-TABLE-COUNT.
002000     MOVE ZERO TO WS-NEXT-ORDER-ID.
002100     MOVE "N" TO W-ERROR-LOADING-ORD-FILE.
002200     OPEN INPUT ORDER-FILE.
002300
002400*    WS-ORD-FILE-OK MEANS THE FILE IS PRESENT AND NON-EMPTY;
002500*    WS-ORD-FILE-EOF (A ZERO-LENGTH FILE GIVES AN IMMEDIATE
002600*    AT END ON THE FIRST READ) IS ALSO A LEGAL EMPTY-TABLE CASE.
002700     IF WS-ORD-FILE-OK OR WS-ORD-FILE-EOF
002800        PERFORM LOAD-ONE-ORDER-ROW
002900        PERFORM LOAD-ONE-ORDER-ROW UNTIL WS-ORD-FILE-EOF
003000     ELSE
003100        MOVE "Y" TO W-ERROR-LOADING-ORD-FILE.
003200
003300     CLOSE ORDER-FILE.
003400*-------------------------------------------------------------
003500
003600*  LOAD-ONE-ORDER-ROW
003700*  ONE RECORD IN, ONE TABLE ROW OUT; ALSO TRACKS THE HIGHEST
003800*  ORD-ID SEEN SO GET-NEXT-ORDER-ID BELOW HAS SOMETHING TO
003900*  ADD 1 TO.
004000 LOAD-ONE-ORDER-ROW.
004100
004200     READ ORDER-FILE RECORD
004300         AT END
004400             MOVE "10" TO WS-ORD-FILE-STATUS
004500         NOT AT END
004600             ADD 1 TO WS-ORD-TABLE-COUNT
004700             MOVE ORD-ID          TO T-ORD-ID (WS-ORD-TABLE-COUNT)
004800             MOVE ORD-TYPE        TO T-ORD-TYPE (WS-ORD-TABLE-COUNT)
004900             MOVE ORD-USERNAME    TO T-ORD-USERNAME (WS-ORD-TABLE-COUNT)
005000             MOVE ORD-STATUS      TO T-ORD-STATUS (WS-ORD-TABLE-COUNT)
005100             MOVE ORD-TOTAL-PRICE TO T-ORD-TOTAL-PRICE (WS-ORD-TABLE-COUNT)
005200             IF ORD-ID > WS-NEXT-ORDER-ID
005300                MOVE ORD-ID TO WS-NEXT-ORDER-ID.
005400*-------------------------------------------------------------
005500
005600*  GET-NEXT-ORDER-ID
005700*  WS-NEXT-ORDER-ID WAS LEFT HOLDING THE HIGHEST ORD-ID ON THE
005800*  FILE BY LOAD-ORDER-TABLE ABOVE; THE NEXT ONE IS ONE MORE.
005900 GET-NEXT-ORDER-ID.
006000
006100     ADD 1 TO WS-NEXT-ORDER-ID.
006200*-------------------------------------------------------------
006300
006400*  FIND-ORDER-BY-ID
006500*  LINEAR SCAN OF THE IN-MEMORY TABLE BY WS-SEARCH-ORDER-ID --
006600*  THE TABLE IS NOT KEPT IN ORDER-ID ORDER, SO NO SHORT-CIRCUIT
006700*  ON "PAST WHERE IT WOULD BE" IS POSSIBLE.
006800 FIND-ORDER-BY-ID.
006900
007000     MOVE "N" TO W-FOUND-ORDER-RECORD.
007100     MOVE ZERO TO WS-ORD-FOUND-SUB.
007200     MOVE 1 TO WS-ORD-SUB.
007300
007400     PERFORM SEARCH-ONE-ORDER-ROW
007500         UNTIL WS-ORD-SUB > WS-ORD-TABLE-COUNT
007600            OR FOUND-ORDER-RECORD.
007700*-------------------------------------------------------------
007800
007900*  SEARCH-ONE-ORDER-ROW
008000 SEARCH-ONE-ORDER-ROW.
008100
008200     IF T-ORD-ID (WS-ORD-SUB) EQUAL WS-SEARCH-ORDER-ID
008300        MOVE "Y" TO W-FOUND-ORDER-RECORD
008400        MOVE WS-ORD-SUB TO WS-ORD-FOUND-SUB
008500     ELSE
008600        ADD 1 TO WS-ORD-SUB.
008700*-------------------------------------------------------------
008800
008900*  REWRITE-ORDER-TABLE
009000*  WRITES THE WHOLE TABLE BACK OUT AS A FRESH COPY OF THE FILE
009100*  -- LINE SEQUENTIAL HAS NO REWRITE-IN-PLACE, SO EVERY UPDATE
009200*  TO ANY ROW MEANS RE-WRITING EVERY ROW.
009300 REWRITE-ORDER-TABLE.
009400
009500     OPEN OUTPUT ORDER-FILE.
009600     MOVE 1 TO WS-ORD-SUB.
009700
009800     PERFORM REWRITE-ONE-ORDER-ROW
009900         UNTIL WS-ORD-SUB > WS-ORD-TABLE-COUNT.
010000
010100     CLOSE ORDER-FILE.
010200*-------------------------------------------------------------
010300
010400*  REWRITE-ONE-ORDER-ROW
010500*  CLEARS THE RECORD AREA FIRST SO NO STALE BYTES FROM A PRIOR
010600*  WRITE SURVIVE IN ANY FIELD THIS MOVE LIST DOES NOT TOUCH.
010700 REWRITE-ONE-ORDER-ROW.
010800
010900     MOVE SPACES TO ORDER-RECORD.
011000     MOVE T-ORD-ID (WS-ORD-SUB)          TO ORD-ID.
011100     MOVE T-ORD-TYPE (WS-ORD-SUB)        TO ORD-TYPE.
011200     MOVE T-ORD-USERNAME (WS-ORD-SUB)    TO ORD-USERNAME.
011300     MOVE T-ORD-STATUS (WS-ORD-SUB)      TO ORD-STATUS.
011400     MOVE T-ORD-TOTAL-PRICE (WS-ORD-SUB) TO ORD-TOTAL-PRICE.
011500     WRITE ORDER-RECORD.
011600     ADD 1 TO WS-ORD-SUB.
