000100*-------------------------------------------------------------
000200*  PLPROD01.CBL
000300*  SHARED PRODUCT-FILE PARAGRAPHS.  COPY INTO ANY PROGRAM
000400*  THAT HAS TO PRICE A PRODUCT ID.
000500*
000600*  2021-09-09 RVM TICKET WAL-023 - ORIGINAL.
000700*-------------------------------------------------------------
000800*  LOAD-PRODUCT-TABLE
000900*  PRODUCT-FILE IS TREATED AS A READ-ONLY PRICE LIST -- THERE
001000*  IS NO REWRITE-PRODUCT-TABLE PARAGRAPH IN THIS COPYBOOK
001100*  BECAUSE NO PROGRAM IN THE WALLET SYSTEM EVER CHANGES A
001200*  PRICE.
001300 LOAD-PRODUCT-TABLE.
001400
001500     MOVE ZERO TO WS-PROD-TABLE-COUNT.
001600     OPEN INPUT PRODUCT-FILE.
001700
001800     PERFORM LOAD-ONE-PRODUCT-ROW
001900         UNTIL WS-PROD-FILE-EOF.
002000
002100     CLOSE PRODUCT-FILE.
002200*-------------------------------------------------------------
002300
002400*  LOAD-ONE-PRODUCT-ROW
002500*  ONE RECORD IN, ONE TABLE ROW OUT -- ID AND PRICE ONLY, THE
002600*  PRODUCT-FILE LAYOUT CARRIES NOTHING ELSE THIS SYSTEM NEEDS.
002700 LOAD-ONE-PRODUCT-ROW.
002800
002900     READ PRODUCT-FILE RECORD
003000         AT END
003100             MOVE "10" TO WS-PROD-FILE-STATUS
003200         NOT AT END
003300             ADD 1 TO WS-PROD-TABLE-COUNT
003400             MOVE PROD-ID    TO T-PROD-ID (WS-PROD-TABLE-COUNT)
003500             MOVE PROD-PRICE TO T-PROD-PRICE (WS-PROD-TABLE-COUNT).
003600*-------------------------------------------------------------
003700
003800*  FIND-PRODUCT-BY-ID
003900*  LINEAR SCAN OF THE IN-MEMORY TABLE BY WS-SEARCH-PRODUCT-ID,
004000*  SAME SEARCH/FOUND-SWITCH PATTERN AS FIND-ORDER-BY-ID IN
004100*  PLORD01.CBL AND FIND-ACCOUNT-BY-USERNAME IN PLACCT01.CBL.
004200 FIND-PRODUCT-BY-ID.
004300
004400     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
004500     MOVE ZERO TO WS-PROD-FOUND-SUB.
004600     MOVE 1 TO WS-PROD-SUB.
004700
004800     PERFORM SEARCH-ONE-PRODUCT-ROW
004900         UNTIL WS-PROD-SUB > WS-PROD-TABLE-COUNT
005000            OR FOUND-PRODUCT-RECORD.
005100*-------------------------------------------------------------
005200
005300*  SEARCH-ONE-PRODUCT-ROW
005400 SEARCH-ONE-PRODUCT-ROW.
005500
005600     IF T-PROD-ID (WS-PROD-SUB) EQUAL WS-SEARCH-PRODUCT-ID
005700        MOVE "Y" TO W-FOUND-PRODUCT-RECORD
005800        MOVE WS-PROD-SUB TO WS-PROD-FOUND-SUB
005900     ELSE
006000        ADD 1 TO WS-PROD-SUB.
