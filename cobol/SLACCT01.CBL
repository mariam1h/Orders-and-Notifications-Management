000100*-------------------------------------------------------------
000200*  SLACCT01.CBL
000300*  FILE-CONTROL SELECT CLAUSE FOR THE ACCOUNT-FILE.
000400*  THE ACCOUNT-FILE IS THE WALLET MASTER, ONE RECORD PER
000500*  REGISTERED USERNAME.  GNUCOBOL BUILD HAS NO ISAM ON THIS
000600*  SHOP'S BOX SO THIS IS LINE SEQUENTIAL, NOT INDEXED LIKE
000700*  THE OLD VENDOR-FILE WAS -- PROGRAMS LOAD IT INTO A TABLE
000800*  AND SEARCH IT THERE, SEE PLACCT01.CBL.
000900*-------------------------------------------------------------
001000 SELECT ACCOUNT-FILE ASSIGN TO "ACCTFILE"
001100        ORGANIZATION IS LINE SEQUENTIAL
001200        FILE STATUS IS WS-ACCT-FILE-STATUS.
