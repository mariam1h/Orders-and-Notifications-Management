000100*-------------------------------------------------------------
000200*  SLCOM01.CBL
000300*  FILE-CONTROL SELECT CLAUSE FOR THE COMPOUND-ORDER-MEMBERS-
000400*  FILE.  DETAIL FILE, ONE OR MORE ROWS PER COMPOUND ORDER.
000500*  SAME APPEND/SCAN-ONLY TREATMENT AS SLSOL01.CBL.
000600*-------------------------------------------------------------
000700 SELECT COMPOUND-ORDER-MEMBERS-FILE ASSIGN TO "COMBFILE"
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS WS-COM-FILE-STATUS.
