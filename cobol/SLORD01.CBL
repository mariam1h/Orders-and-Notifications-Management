000100*-------------------------------------------------------------
000200*  SLORD01.CBL
000300*  FILE-CONTROL SELECT CLAUSE FOR THE ORDER-FILE.  ONE RECORD
000400*  PER ORDER HEADER, SIMPLE OR COMPOUND, KEYED LOGICALLY BY
000500*  ORD-ID.  LINE SEQUENTIAL -- NO ISAM ON THIS BOX.
000600*-------------------------------------------------------------
000700 SELECT ORDER-FILE ASSIGN TO "ORDRFILE"
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS WS-ORD-FILE-STATUS.
