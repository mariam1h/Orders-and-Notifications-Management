000100*-------------------------------------------------------------
000200*  SLPROD01.CBL
000300*  FILE-CONTROL SELECT CLAUSE FOR THE PRODUCT-FILE.  READ-
000400*  ONLY PRICE MASTER, KEYED LOGICALLY BY PROD-ID.  FED BY A
000500*  SEPARATE CATALOG JOB NOT IN THIS PROGRAM GROUP.
000600*-------------------------------------------------------------
000700 SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
000800        ORGANIZATION IS LINE SEQUENTIAL
000900        FILE STATUS IS WS-PROD-FILE-STATUS.
