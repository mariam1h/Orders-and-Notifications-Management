000100*-------------------------------------------------------------
000200*  SLSOL01.CBL
000300*  FILE-CONTROL SELECT CLAUSE FOR THE SIMPLE-ORDER-LINES-FILE.
000400*  DETAIL FILE, ONE OR MORE ROWS PER SIMPLE ORDER.  ROWS ARE
000500*  WRITTEN ONCE AT ORDER-PLACEMENT TIME AND NEVER CHANGED, SO
000600*  THIS PROGRAM GROUP ONLY EVER OPENS IT EXTEND (APPEND) OR
000700*  INPUT (SCAN) -- NO TABLE LOAD NEEDED.
000800*-------------------------------------------------------------
000900 SELECT SIMPLE-ORDER-LINES-FILE ASSIGN TO "SOLNFILE"
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS WS-SOL-FILE-STATUS.
