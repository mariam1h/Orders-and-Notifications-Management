000100*-------------------------------------------------------------
000200*  WSACCT01.CBL
000300*  WORKING-STORAGE TABLE AREA FOR THE ACCOUNT-FILE.  LOADED
000400*  ONCE BY LOAD-ACCOUNT-TABLE (PLACCT01.CBL) AND SCANNED BY
000500*  FIND-ACCOUNT-BY-USERNAME.  REWRITE-ACCOUNT-TABLE SPILLS
000600*  THE WHOLE TABLE BACK OUT WHEN A BALANCE CHANGES, SINCE A
000700*  LINE SEQUENTIAL FILE CANNOT BE REWRITTEN IN PLACE.
000800*
000900*  2021-07-14 RVM TICKET WAL-014 - ORIGINAL TABLE, 500 ROWS.
001000*  2022-01-09 JET TICKET WAL-039 - RAISED TO 2000 ROWS, 500
001100*                 WAS TOO SMALL FOR THE PILOT MERCHANT LIST.
001200*-------------------------------------------------------------
001250 77  WS-SEARCH-USERNAME            PIC X(20).
001300 77  WS-ACCT-FILE-STATUS           PIC X(02).
001400     88  WS-ACCT-FILE-OK           VALUE "00".
001500     88  WS-ACCT-FILE-EOF          VALUE "10".
001600
001700 01  ACCOUNT-TABLE-AREA.
001800     05  ACCOUNT-TABLE OCCURS 2000 TIMES.
001900         10  T-ACCT-USERNAME       PIC X(20).
002000         10  T-ACCT-PASSWORD       PIC X(20).
002100         10  T-ACCT-WALLET-BAL     PIC S9(9)V99 COMP-3.
002150         10  FILLER                PIC X(05).
002200
002300*  ALTERNATE ROW VIEW -- FINANCE WANTS THE WALLET BALANCE
002400*  BROKEN OUT AS WHOLE-DOLLARS/CENTS WHEN WE DUMP THE TABLE
002500*  FOR THE DAILY RECONCILIATION LISTING (TICKET WAL-058).
002600 01  ACCOUNT-TABLE-ROW-ALT REDEFINES ACCOUNT-TABLE-AREA.
002700     05  ACCOUNT-TABLE-ALT OCCURS 2000 TIMES.
002800         10  TA-ACCT-USERNAME      PIC X(20).
002900         10  TA-ACCT-PASSWORD      PIC X(20).
003000         10  TA-ACCT-WALLET-BAL-SGN PIC S9(9)V99 COMP-3.
003050         10  FILLER                PIC X(05).
003100
003200 77  WS-ACCT-TABLE-COUNT           PIC 9(4) COMP.
003300 77  WS-ACCT-SUB                   PIC 9(4) COMP.
003400 77  WS-ACCT-FOUND-SUB             PIC 9(4) COMP.
003500
003600 77  W-FOUND-ACCOUNT-RECORD        PIC X.
003700     88  FOUND-ACCOUNT-RECORD      VALUE "Y".
003800
003900 77  W-ERROR-LOADING-ACCT-FILE     PIC X.
004000     88  ERROR-LOADING-ACCT-FILE   VALUE "Y".
