000100*-------------------------------------------------------------
000200*  WSORD01.CBL
000300*  WORKING-STORAGE TABLE AREA FOR THE ORDER-FILE.  SAME
000400*  LOAD/SCAN/REWRITE PATTERN AS WSACCT01.CBL/PLACCT01.CBL.
000500*
000600*  2021-09-02 RVM TICKET WAL-021 - ORIGINAL TABLE, 1000 ROWS.
000700*  2021-09-20 RVM TICKET WAL-026 - ADDED WS-NEXT-ORDER-ID.
000800*  2023-04-18 DKT TICKET WAL-071 - ADDED ORDER-TABLE-ROW-ALT TO
000900*                 SUPPORT THE CANCELLATION CASCADE'S STATUS-
001000*                 BYTE SCAN, GREW THE TABLE TO 4000 ROWS.
001100*-------------------------------------------------------------
001200*  FILE-STATUS SWITCH FOR ORDER-FILE, SET BY EVERY READ/OPEN
001300*  IN PLORD01.CBL.
001400 77  WS-ORD-FILE-STATUS            PIC X(02).
001500     88  WS-ORD-FILE-OK            VALUE "00".
001600     88  WS-ORD-FILE-EOF           VALUE "10".
001700
001800*  SEARCH KEY FOR FIND-ORDER-BY-ID IN PLORD01.CBL.
001900 77  WS-SEARCH-ORDER-ID            PIC 9(9).
002000
002100*  THE WHOLE ORDER-FILE, LOADED INTO MEMORY A ROW PER ORDER --
002200*  LINE SEQUENTIAL HAS NO RANDOM READ, SO ANY LOOKUP BY ORD-ID
002300*  MEANS SCANNING THIS TABLE.
002400 01  ORDER-TABLE-AREA.
002500     05  ORDER-TABLE OCCURS 4000 TIMES.
002600         10  T-ORD-ID              PIC 9(9).
002700         10  T-ORD-TYPE            PIC X(01).
002800         10  T-ORD-USERNAME        PIC X(20).
002900         10  T-ORD-STATUS          PIC X(10).
003000         10  T-ORD-TOTAL-PRICE     PIC S9(7)V99 COMP-3.
003100         10  FILLER                PIC X(05).
003200
003300*  ALTERNATE ROW VIEW -- SPLITS THE STATUS FIELD SO THE
003400*  CASCADE LOGIC CAN TEST JUST THE FIRST CHARACTER WHEN IT IS
003500*  SCANNING FOR ALREADY-CANCELLED ROWS (TICKET WAL-071).  SEE
003600*  order-cancellation.cob'S 120-CASCADE-TO-MEMBERS.
003700 01  ORDER-TABLE-ROW-ALT REDEFINES ORDER-TABLE-AREA.
003800     05  ORDER-TABLE-ALT OCCURS 4000 TIMES.
003900         10  TA-ORD-ID             PIC 9(9).
004000         10  TA-ORD-TYPE           PIC X(01).
004100         10  TA-ORD-USERNAME       PIC X(20).
004200         10  TA-ORD-STATUS-1ST     PIC X(01).
004300         10  TA-ORD-STATUS-REST    PIC X(09).
004400         10  TA-ORD-TOTAL-PRICE    PIC S9(7)V99 COMP-3.
004500         10  FILLER                PIC X(05).
004600
004700*  TABLE-SIZE COUNTER AND THE TWO SUBSCRIPTS USED BY EVERY
004800*  LOAD/SCAN/REWRITE PARAGRAPH IN PLORD01.CBL.
004900 77  WS-ORD-TABLE-COUNT            PIC 9(4) COMP.
005000 77  WS-ORD-SUB                    PIC 9(4) COMP.
005100 77  WS-ORD-FOUND-SUB              PIC 9(4) COMP.
005200
005300*  SET "Y" BY FIND-ORDER-BY-ID WHEN WS-SEARCH-ORDER-ID MATCHED
005400*  A ROW.
005500 77  W-FOUND-ORDER-RECORD          PIC X.
005600     88  FOUND-ORDER-RECORD        VALUE "Y".
005700
005800*  SET "Y" BY LOAD-ORDER-TABLE WHEN ORDER-FILE COULD NOT BE
005900*  READ AT ALL; NO PROGRAM TODAY ACTS ON THIS SWITCH, IT IS
006000*  CARRIED FOR PARITY WITH W-ERROR-LOADING-ACCT-FILE.
006100 77  W-ERROR-LOADING-ORD-FILE      PIC X.
006200     88  ERROR-LOADING-ORD-FILE    VALUE "Y".
006300
006400*  HIGHEST ORD-ID SEEN WHILE LOADING -- GET-NEXT-ORDER-ID IN
006500*  PLORD01.CBL ADDS 1 TO THIS TO MINT THE NEXT ORDER NUMBER.
006600 77  WS-NEXT-ORDER-ID              PIC 9(9).
