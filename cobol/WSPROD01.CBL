000100*-------------------------------------------------------------
000200*  WSPROD01.CBL
000300*  WORKING-STORAGE TABLE AREA FOR THE PRODUCT-FILE.  READ-
000400*  ONLY MASTER -- LOADED ONCE PER RUN, NEVER REWRITTEN.
000500*
000600*  2021-09-09 RVM TICKET WAL-023 - ORIGINAL TABLE, 3000 ROWS.
000700*-------------------------------------------------------------
000800*  FILE-STATUS SWITCH FOR PRODUCT-FILE, SET BY OPEN/READ IN
000900*  PLPROD01.CBL.
001000 77  WS-PROD-FILE-STATUS           PIC X(02).
001100     88  WS-PROD-FILE-OK           VALUE "00".
001200     88  WS-PROD-FILE-EOF          VALUE "10".
001300
001400*  SEARCH KEY FOR FIND-PRODUCT-BY-ID IN PLPROD01.CBL.
001500 77  WS-SEARCH-PRODUCT-ID          PIC 9(9).
001600
001700*  THE WHOLE PRODUCT-FILE, LOADED INTO MEMORY ONE ROW PER
001800*  PRODUCT ID -- order-placement.cob PRICES EVERY LINE IT ADDS
001900*  TO AN ORDER OFF THIS TABLE, NOT OFF THE RAW FILE.
002000 01  PRODUCT-TABLE-AREA.
002100     05  PRODUCT-TABLE OCCURS 3000 TIMES.
002200         10  T-PROD-ID             PIC 9(9).
002300         10  T-PROD-PRICE          PIC S9(7)V99 COMP-3.
002400         10  FILLER                PIC X(05).
002500
002600*  TABLE-SIZE COUNTER AND THE TWO SUBSCRIPTS USED BY EVERY
002700*  LOAD/SCAN PARAGRAPH IN PLPROD01.CBL.
002800 77  WS-PROD-TABLE-COUNT           PIC 9(4) COMP.
002900 77  WS-PROD-SUB                   PIC 9(4) COMP.
003000 77  WS-PROD-FOUND-SUB             PIC 9(4) COMP.
003100
003200*  SET "Y" BY FIND-PRODUCT-BY-ID WHEN WS-SEARCH-PRODUCT-ID
003300*  MATCHED A ROW.
003400 77  W-FOUND-PRODUCT-RECORD        PIC X.
003500     88  FOUND-PRODUCT-RECORD      VALUE "Y".
