000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    account-balance-inquiry.
000300 AUTHOR.        R. VAN METER.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-11-14.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-11-14 RVM ORIGINAL - CLONED FROM INQUIRY-VENDOR-BY-
001100*                 NUMBER, USERNAME REPLACES VENDOR-NUMBER.
001200*  1992-08-02 JET SUPPRESSED THE PASSWORD FROM THE DISPLAY,
001300*                 AUDIT FINDING 92-17.
001400*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ACCOUNT
001500*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
001600*                 98-441.
001700*  2021-07-22 RVM TICKET WAL-014 - REBUILT AROUND THE NEW
001800*                 ACCOUNT-FILE (LINE SEQUENTIAL, TABLE-LOADED)
001900*                 IN PLACE OF THE OLD INDEXED VENDOR-FILE.
002000*-------------------------------------------------------------
002100*  PURPOSE.
002200*  READ-ONLY LOOKUP OF A WALLET BALANCE BY USERNAME.  NOTHING
002300*  IS EVER CHANGED ON THE ACCOUNT-FILE BY THIS PROGRAM -- SEE
002400*  account-balance-update FOR DEPOSITS/WITHDRAWALS.  LOOPS
002500*  UNTIL THE OPERATOR ENTERS A BLANK USERNAME.
002600*  BATCH FLOW: BALANCE INQUIRY.
002700*-------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-4381.
003100 OBJECT-COMPUTER. IBM-4381.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003500     UPSI-0 IS ABI-TRACE-SWITCH.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*  ACCOUNT-FILE SELECT/ASSIGN -- SEE SLACCT01.CBL.
003900     COPY "SLACCT01.CBL".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300*  ACCOUNT-FILE RECORD LAYOUT -- SEE FDACCT01.CBL.
004400     COPY "FDACCT01.CBL".
004500
004600 WORKING-STORAGE SECTION.
004700*  ACCOUNT TABLE-AREA, SUBSCRIPTS, FILE-STATUS SWITCHES -- SEE
004800*  WSACCT01.CBL.
004900     COPY "WSACCT01.CBL".
005000
005100*  OPERATOR ENTRY FOR THE USERNAME TO LOOK UP; A BLANK ENTRY
005200*  MEANS QUIT.
005300 77  ENTRY-USERNAME                PIC X(20).
005400
005500*  DISPLAY-ONLY VIEW OF THE BALANCE, SPLIT INTO WHOLE DOLLARS
005600*  AND CENTS SO IT CAN BE SHOWN WITH A DECIMAL POINT.
005700 01  W-DISPLAY-BALANCE             PIC S9(9)V99.
005800 01  W-DISPLAY-BALANCE-VIEW REDEFINES W-DISPLAY-BALANCE.
005900     05  W-DISPLAY-BAL-WHOLE       PIC S9(9).
006000     05  W-DISPLAY-BAL-CENTS       PIC 99.
006100
006200*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
006300*  FOR CONSISTENCY WITH THE OTHER ACCOUNT PROGRAMS EVEN THOUGH
006400*  NO DATE IS PRINTED ON THE INQUIRY SCREEN TODAY.
006500 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
006600 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
006700     05  W-RUN-CCYY                PIC 9(4) COMP.
006800     05  W-RUN-MM                  PIC 9(2) COMP.
006900     05  W-RUN-DD                  PIC 9(2) COMP.
007000
007100*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
007200 77  DUMMY                         PIC X.
007300*-------------------------------------------------------------
007400 PROCEDURE DIVISION.
007500
007600*  000-MAIN-LOGIC
007700*  LOADS THE ACCOUNT TABLE ONCE, THEN LOOPS ON USERNAME ENTRY
007800*  UNTIL THE OPERATOR ENTERS A BLANK.
007900 000-MAIN-LOGIC.
008000
008100     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
008200     PERFORM LOAD-ACCOUNT-TABLE.
008300
008400     PERFORM 100-GET-USERNAME-AND-SEARCH.
008500     PERFORM 200-SHOW-AND-GET-ANOTHER
008600         UNTIL ENTRY-USERNAME EQUAL SPACES.
008700
008800*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
008900*    PATTERN IN EVERY OTHER ACCOUNT-FILE PROGRAM.
009000     EXIT PROGRAM.
009100
009200     STOP RUN.
009300*-------------------------------------------------------------
009400*  100-GET-USERNAME-AND-SEARCH
009500*  BATCH FLOW: BALANCE INQUIRY, STEPS 1-2.
009600*-------------------------------------------------------------
009700 100-GET-USERNAME-AND-SEARCH.
009800
009900     MOVE SPACES TO ENTRY-USERNAME.
010000     DISPLAY "USERNAME TO LOOK UP (<ENTER> TO QUIT): ".
010100     ACCEPT ENTRY-USERNAME.
010200
010300     IF ENTRY-USERNAME EQUAL SPACES
010400        DISPLAY "PROGRAM TERMINATED !"
010500     ELSE
010600        MOVE ENTRY-USERNAME TO WS-SEARCH-USERNAME
010700        PERFORM FIND-ACCOUNT-BY-USERNAME
010800        IF NOT FOUND-ACCOUNT-RECORD
010900           DISPLAY "ACCOUNT NOT FOUND !".
011000*-------------------------------------------------------------
011100*  200-SHOW-AND-GET-ANOTHER
011200*  RECURSION VIA PERFORM, NOT A GO TO LOOP -- ASKS FOR THE NEXT
011300*  USERNAME RIGHT AWAY, 000-MAIN-LOGIC'S UNTIL TEST CATCHES THE
011400*  BLANK-TO-QUIT CASE ON THE WAY BACK OUT.
011500*-------------------------------------------------------------
011600 200-SHOW-AND-GET-ANOTHER.
011700
011800     IF FOUND-ACCOUNT-RECORD
011900        PERFORM 210-DISPLAY-BALANCE.
012000
012100     PERFORM 100-GET-USERNAME-AND-SEARCH.
012200*-------------------------------------------------------------
012300*  210-DISPLAY-BALANCE
012400*  THE PASSWORD IS NEVER DISPLAYED HERE -- SEE THE 1992-08-02
012500*  CHANGE LOG ENTRY ABOVE.
012600*-------------------------------------------------------------
012700 210-DISPLAY-BALANCE.
012800
012900     MOVE T-ACCT-WALLET-BAL (WS-ACCT-FOUND-SUB) TO W-DISPLAY-BALANCE.
013000     DISPLAY "USERNAME......: " ENTRY-USERNAME.
013100     DISPLAY "WALLET BALANCE: " W-DISPLAY-BALANCE.
013200     DISPLAY "<ENTER> TO CONTINUE".
013300     ACCEPT DUMMY.
013400*-------------------------------------------------------------
013500*  SHARED ACCOUNT-FILE PARAGRAPHS -- SEE PLACCT01.CBL.
013600     COPY "PLACCT01.CBL".
