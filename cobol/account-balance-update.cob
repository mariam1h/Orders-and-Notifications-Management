000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    account-balance-update.
000300 AUTHOR.        J. E. TRASK.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-11-14.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-11-14 RVM ORIGINAL - CLONED FROM THE VOUCHER PAYMENT
001100*                 ENTRY SCREEN, ONE FIELD (AMOUNT) INSTEAD OF
001200*                 THE WHOLE VOUCHER.
001300*  1988-02-03 JET ALLOWED NEGATIVE AMOUNTS SO TELLERS COULD
001400*                 POST A DEBIT FROM THE SAME SCREEN.
001500*  1991-06-19 JET ADDED THE INSUFFICIENT-FUNDS REJECTION, WAS
001600*                 SILENTLY GOING NEGATIVE BEFORE.
001700*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ACCOUNT
001800*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
001900*                 98-441.
002000*  2021-07-22 RVM TICKET WAL-014 - REBUILT AROUND THE NEW
002100*                 ACCOUNT-FILE (LINE SEQUENTIAL, TABLE-LOADED).
002200*                 "ACCOUNT NOT FOUND" AND "INSUFFICIENT FUNDS"
002300*                 NOW SHARE ONE REJECTION MESSAGE, PER TICKET
002400*                 WAL-014 AT THE CUSTOMER'S REQUEST - THE CALLER
002500*                 GETS A SINGLE PASS/FAIL BACK EITHER WAY.
002600*-------------------------------------------------------------
002700*  PURPOSE.
002800*  POSTS A SIGNED AMOUNT (DEPOSIT OR DEBIT) AGAINST A WALLET
002900*  BALANCE.  REJECTS AN UNKNOWN USERNAME OR AN AMOUNT THAT
003000*  WOULD TAKE THE BALANCE BELOW ZERO -- BOTH CASES SHARE ONE
003100*  REJECTION MESSAGE SO THE OPERATOR NEVER LEARNS WHICH ONE IT
003200*  WAS, SEE THE 2021-07-22 CHANGE LOG ENTRY ABOVE.
003300*  BATCH FLOW: BALANCE UPDATE.
003400*  BUSINESS RULE: A WALLET BALANCE MAY NEVER GO NEGATIVE.
003500*-------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-4381.
003900 OBJECT-COMPUTER. IBM-4381.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004300     UPSI-0 IS ABU-TRACE-SWITCH.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*  ACCOUNT-FILE SELECT/ASSIGN -- SEE SLACCT01.CBL.
004700     COPY "SLACCT01.CBL".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100*  ACCOUNT-FILE RECORD LAYOUT -- SEE FDACCT01.CBL.
005200     COPY "FDACCT01.CBL".
005300
005400 WORKING-STORAGE SECTION.
005500*  ACCOUNT TABLE-AREA, SUBSCRIPTS, FILE-STATUS SWITCHES -- SEE
005600*  WSACCT01.CBL.
005700     COPY "WSACCT01.CBL".
005800
005900*  OPERATOR ENTRY FIELDS FOR THE USERNAME AND THE SIGNED
006000*  DEPOSIT/DEBIT AMOUNT.
006100 77  ENTRY-USERNAME                PIC X(20).
006200 77  ENTRY-AMOUNT                  PIC S9(7)V99.
006300
006400*  W-OLD-BALANCE HOLDS THE BALANCE BEFORE THE POST, SO THE
006500*  INSUFFICIENT-FUNDS TEST CAN BE REDONE IF EVER NEEDED WITHOUT
006600*  RE-READING THE TABLE; W-NEW-BALANCE IS THE RESULT, SPLIT
006700*  WHOLE/CENTS FOR DISPLAY.
006800 77  W-OLD-BALANCE                 PIC S9(9)V99.
006900 01  W-NEW-BALANCE                 PIC S9(9)V99.
007000 01  W-NEW-BALANCE-VIEW REDEFINES W-NEW-BALANCE.
007100     05  W-NEW-BAL-WHOLE           PIC S9(9).
007200     05  W-NEW-BAL-CENTS           PIC 99.
007300
007400*  SET TO "Y" WHEN THE POST FAILS FOR ANY REASON.
007500 77  W-UPDATE-REJECTED             PIC X.
007600     88  UPDATE-IS-REJECTED        VALUE "Y".
007700
007800*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
007900*  FOR CONSISTENCY WITH THE OTHER ACCOUNT PROGRAMS EVEN THOUGH
008000*  NO DATE IS STAMPED ON THE ACCOUNT RECORD TODAY.
008100 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
008200 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
008300     05  W-RUN-CCYY                PIC 9(4) COMP.
008400     05  W-RUN-MM                  PIC 9(2) COMP.
008500     05  W-RUN-DD                  PIC 9(2) COMP.
008600
008700*  LOOP CONTROL FOR "DO ANOTHER BALANCE UPDATE ?".
008800 77  W-ANOTHER-UPDATE              PIC X.
008900     88  ANOTHER-UPDATE-WANTED     VALUE "Y".
009000
009100*  SHARED YES/NO PROMPT FIELDS FOR PLGENERAL.CBL'S CONFIRM-
009200*  EXECUTION.
009300 77  MSG-CONFIRMATION              PIC X(60).
009400 77  W-VALID-ANSWER                PIC X.
009500     88  VALID-ANSWER              VALUE "Y", "N".
009600
009700*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
009800 77  DUMMY                         PIC X.
009900*-------------------------------------------------------------
010000 PROCEDURE DIVISION.
010100
010200*  000-MAIN-LOGIC
010300*  LOADS THE ACCOUNT TABLE, POSTS ONE UPDATE, THEN LOOPS ON
010400*  "ANOTHER ?" UNTIL THE OPERATOR SAYS NO.
010500 000-MAIN-LOGIC.
010600
010700     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
010800     PERFORM LOAD-ACCOUNT-TABLE.
010900
011000     PERFORM 100-UPDATE-ONE-BALANCE.
011100     MOVE "Y" TO W-ANOTHER-UPDATE.
011200     PERFORM 200-ASK-FOR-ANOTHER-UPDATE UNTIL NOT ANOTHER-UPDATE-WANTED.
011300
011400*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
011500*    PATTERN IN EVERY OTHER ACCOUNT-FILE PROGRAM.
011600     EXIT PROGRAM.
011700
011800     STOP RUN.
011900*-------------------------------------------------------------
012000*  100-UPDATE-ONE-BALANCE
012100*  BATCH FLOW: BALANCE UPDATE, STEPS 1-5.
012200*  BUSINESS RULE: A WALLET BALANCE MAY NEVER GO NEGATIVE -- AN
012300*  AMOUNT THAT WOULD DRIVE IT BELOW ZERO IS REJECTED AND THE
012400*  TABLE IS LEFT UNCHANGED.
012500*-------------------------------------------------------------
012600 100-UPDATE-ONE-BALANCE.
012700
012800     PERFORM CLEAR-SCREEN.
012900     DISPLAY "USERNAME: ".
013000     ACCEPT ENTRY-USERNAME.
013100     DISPLAY "AMOUNT (SIGNED, - TO DEBIT): ".
013200     ACCEPT ENTRY-AMOUNT.
013300
013400     MOVE "N" TO W-UPDATE-REJECTED.
013500     MOVE ENTRY-USERNAME TO WS-SEARCH-USERNAME.
013600     PERFORM FIND-ACCOUNT-BY-USERNAME.
013700
013800     IF NOT FOUND-ACCOUNT-RECORD
013900        MOVE "Y" TO W-UPDATE-REJECTED
014000     ELSE
014100        MOVE T-ACCT-WALLET-BAL (WS-ACCT-FOUND-SUB) TO W-OLD-BALANCE
014200*       ROUNDED PER HOUSE STANDARD -- MATCHES order-placement'S
014300*       RUNNING-TOTAL COMPUTE.
014400        COMPUTE W-NEW-BALANCE ROUNDED = W-OLD-BALANCE + ENTRY-AMOUNT
014500        IF W-NEW-BALANCE < ZERO
014600           MOVE "Y" TO W-UPDATE-REJECTED
014700        ELSE
014800           MOVE W-NEW-BALANCE TO T-ACCT-WALLET-BAL (WS-ACCT-FOUND-SUB)
014900           PERFORM REWRITE-ACCOUNT-TABLE.
015000
015100*    ONE REJECTION MESSAGE COVERS BOTH "NOT FOUND" AND
015200*    "INSUFFICIENT FUNDS" -- SEE THE 2021-07-22 CHANGE LOG
015300*    ENTRY ABOVE.
015400     IF UPDATE-IS-REJECTED
015500        DISPLAY "UPDATE REJECTED - UNKNOWN ACCOUNT OR INSUFFICIENT FUNDS !"
015600     ELSE
015700        DISPLAY "BALANCE UPDATED.  NEW BALANCE: " W-NEW-BALANCE.
015800
015900     DISPLAY "<ENTER> TO CONTINUE".
016000     ACCEPT DUMMY.
016100*-------------------------------------------------------------
016200*  200-ASK-FOR-ANOTHER-UPDATE
016300*  RECURSION VIA PERFORM, NOT A GO TO LOOP -- SAME PATTERN AS
016400*  EVERY OTHER "ANOTHER ONE ?" LOOP IN THIS SYSTEM.
016500*-------------------------------------------------------------
016600 200-ASK-FOR-ANOTHER-UPDATE.
016700
016800     MOVE "DO ANOTHER BALANCE UPDATE ?" TO MSG-CONFIRMATION.
016900     MOVE "N" TO W-VALID-ANSWER.
017000     PERFORM CONFIRM-EXECUTION.
017100     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
017200     MOVE W-VALID-ANSWER TO W-ANOTHER-UPDATE.
017300
017400     IF ANOTHER-UPDATE-WANTED
017500        PERFORM 100-UPDATE-ONE-BALANCE.
017600*-------------------------------------------------------------
017700*  SHARED ACCOUNT-FILE AND SCREEN/PROMPT PARAGRAPHS -- SEE
017800*  PLACCT01.CBL, PLGENERAL.CBL.
017900     COPY "PLACCT01.CBL".
018000     COPY "PLGENERAL.CBL".
