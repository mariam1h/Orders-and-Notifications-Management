000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    account-registration.
000300 AUTHOR.        R. VAN METER.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-04-09.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-04-09 RVM ORIGINAL - CLONED FROM VENDOR-MAINTENANCE,
001100*                 ADD-MODULE ONLY, NO CHANGE/DELETE.
001200*  1987-01-22 RVM ADDED THE VERIFY OPTION FOR THE TELLER
001300*                 WINDOW LOGON SCREEN.
001400*  1990-05-30 JET CREDENTIAL COMPARE MOVED TO ITS OWN
001500*                 PARAGRAPH, WAS DUPLICATED IN TWO PLACES.
001600*  1994-09-27 DKT VENDOR-NUMBER REPLACED BY USERNAME AS THE
001700*                 MATCHING KEY THROUGHOUT.
001800*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ACCOUNT
001900*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
002000*                 98-441.
002100*  2021-07-14 RVM TICKET WAL-014 - REBUILT AROUND THE NEW
002200*                 ACCOUNT-FILE (LINE SEQUENTIAL, TABLE-LOADED)
002300*                 IN PLACE OF THE OLD INDEXED VENDOR-FILE.
002400*  2022-03-30 JET TICKET WAL-044 - REGISTRATION NOW REJECTS A
002500*                 DUPLICATE USERNAME BEFORE THE TABLE IS EVER
002600*                 WRITTEN BACK OUT.
002700*  2023-05-12 DKT TICKET WAL-074 - AUDIT FOLLOW-UP ON WAL-071;
002800*                 CONFIRMED THIS PROGRAM'S 300-VERIFY-CREDENTIALS
002900*                 COMPARES ENTRY-PASSWORD STRAIGHT AGAINST
003000*                 T-ACCT-PASSWORD (WS-ACCT-FOUND-SUB) ON THE
003100*                 IN-MEMORY TABLE -- IT HAS NEVER TOUCHED ANY
003200*                 ALTERNATE VIEW OF THE RAW FD RECORD AND NEVER
003300*                 WILL, SEE FDACCT01.CBL'S CHANGE LOG FOR WHY
003400*                 THAT VIEW WAS DROPPED.
003500*-------------------------------------------------------------
003600*  PURPOSE.
003700*  TWO-IN-ONE MAINTENANCE SCREEN FOR THE ACCOUNT-FILE: OPTION 1
003800*  LETS A TELLER VERIFY A CUSTOMER'S USERNAME/PASSWORD PAIR,
003900*  OPTION 2 ADDS A BRAND NEW ACCOUNT AT A ZERO WALLET BALANCE.
004000*  NEITHER OPTION CHANGES OR DELETES AN EXISTING ROW -- THAT IS
004100*  BY DESIGN, SEE THE 1986-04-09 CHANGE LOG ENTRY ABOVE.
004200*  BATCH FLOW: ACCOUNT VERIFICATION / REGISTRATION.
004300*-------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-4381.
004700 OBJECT-COMPUTER. IBM-4381.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
005100     UPSI-0 IS ARG-TRACE-SWITCH.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*  ACCOUNT-FILE SELECT/ASSIGN -- SEE SLACCT01.CBL.
005500     COPY "SLACCT01.CBL".
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900*  ACCOUNT-FILE RECORD LAYOUT -- SEE FDACCT01.CBL.
006000     COPY "FDACCT01.CBL".
006100
006200 WORKING-STORAGE SECTION.
006300*  ACCOUNT TABLE-AREA, SUBSCRIPTS, FILE-STATUS SWITCHES -- SEE
006400*  WSACCT01.CBL.
006500     COPY "WSACCT01.CBL".
006600
006700*  TOP-LEVEL MENU CHOICE, 100-GET-MENU-OPTION/200-DO-OPTIONS.
006800 77  W-ACCOUNT-MENU-OPTION         PIC 9.
006900     88  VALID-ACCOUNT-MENU-OPTION VALUE 0 THROUGH 2.
007000
007100*  OPERATOR ENTRY FIELDS, SHARED BY BOTH THE VERIFY AND
007200*  REGISTER OPTIONS.
007300 77  ENTRY-USERNAME                PIC X(20).
007400 77  ENTRY-PASSWORD                PIC X(20).
007500
007600*  SET TO "Y" BY 300-VERIFY-CREDENTIALS WHEN THE USERNAME IS ON
007700*  THE TABLE AND THE PASSWORD TYPED IN MATCHES.
007800 77  W-VERIFIED-OK                 PIC X.
007900     88  CREDENTIALS-VERIFIED      VALUE "Y".
008000
008100*  NEW ACCOUNTS ALWAYS START AT A ZERO BALANCE -- THIS VIEW IS
008200*  KEPT SPLIT INTO WHOLE/CENTS ONLY FOR CONSISTENCY WITH THE
008300*  OTHER WALLET PROGRAMS THAT DISPLAY A BALANCE; 410-ADD-
008400*  ACCOUNT-ROW NEVER HAS TO DISPLAY ANYTHING BUT ZERO.
008500 01  W-NEW-ACCT-WALLET-BAL         PIC S9(9)V99.
008600 01  W-NEW-ACCT-WALLET-VIEW REDEFINES W-NEW-ACCT-WALLET-BAL.
008700     05  W-NEW-WALLET-WHOLE        PIC S9(9).
008800     05  W-NEW-WALLET-CENTS        PIC 99.
008900
009000*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
009100*  FOR CONSISTENCY WITH THE OTHER ACCOUNT PROGRAMS EVEN THOUGH
009200*  NO DATE IS STAMPED ON THE ACCOUNT RECORD TODAY (SEE THE
009300*  1998-12-03 Y2K REVIEW ENTRY ABOVE).
009400 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
009500 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
009600     05  W-RUN-CCYY                PIC 9(4) COMP.
009700     05  W-RUN-MM                  PIC 9(2) COMP.
009800     05  W-RUN-DD                  PIC 9(2) COMP.
009900
010000*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
010100 77  DUMMY                         PIC X.
010200
010300*  SHARED YES/NO PROMPT FIELDS FOR PLGENERAL.CBL'S CONFIRM-
010400*  EXECUTION -- NOT ACTUALLY CALLED BY THIS PROGRAM TODAY, KEPT
010500*  DECLARED SO PLACCT01.CBL'S COPY OF THE SAME FIELDS STAYS
010600*  CONSISTENT ACROSS EVERY PROGRAM THAT COPIES IT.
010700 77  MSG-CONFIRMATION              PIC X(60).
010800 77  W-VALID-ANSWER                PIC X.
010900     88  VALID-ANSWER              VALUE "Y", "N".
011000*-------------------------------------------------------------
011100 PROCEDURE DIVISION.
011200
011300*  000-MAIN-LOGIC
011400*  LOADS THE ACCOUNT TABLE ONCE, THEN LOOPS THE MENU UNTIL THE
011500*  OPERATOR PICKS 0 TO RETURN.
011600 000-MAIN-LOGIC.
011700
011800     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
011900     PERFORM LOAD-ACCOUNT-TABLE.
012000
012100     PERFORM 100-GET-MENU-OPTION.
012200     PERFORM 100-GET-MENU-OPTION
012300         UNTIL W-ACCOUNT-MENU-OPTION EQUAL ZERO
012400            OR VALID-ACCOUNT-MENU-OPTION.
012500
012600     PERFORM 200-DO-OPTIONS UNTIL W-ACCOUNT-MENU-OPTION EQUAL ZERO.
012700
012800*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
012900*    PATTERN IN EVERY OTHER WALLET PROGRAM.
013000     EXIT PROGRAM.
013100
013200     STOP RUN.
013300*-------------------------------------------------------------
013400*  100-GET-MENU-OPTION
013500*  RE-PROMPTS ON ANY OPTION OUTSIDE 0-2; CALLED REPEATEDLY FROM
013600*  000-MAIN-LOGIC UNTIL A VALID CHOICE OR ZERO IS ENTERED.
013700*-------------------------------------------------------------
013800 100-GET-MENU-OPTION.
013900
014000     PERFORM CLEAR-SCREEN.
014100     DISPLAY "                    ACCOUNT REGISTRATION / VERIFICATION".
014200     DISPLAY " ".
014300     DISPLAY "                    ------------------------------------".
014400     DISPLAY "                    | 1 - VERIFY CREDENTIALS           |".
014500     DISPLAY "                    | 2 - REGISTER A NEW ACCOUNT        |".
014600     DISPLAY "                    | 0 - RETURN TO MAIN MENU           |".
014700     DISPLAY "                    ------------------------------------".
014800     ACCEPT W-ACCOUNT-MENU-OPTION.
014900
015000     IF NOT VALID-ACCOUNT-MENU-OPTION AND W-ACCOUNT-MENU-OPTION NOT = ZERO
015100        DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015200        ACCEPT DUMMY.
015300*-------------------------------------------------------------
015400*  200-DO-OPTIONS
015500*  DISPATCHES ON THE MENU CHOICE, THEN RE-PROMPTS FOR THE NEXT
015600*  ONE -- SAME "DO-OPTIONS RE-ASKS" SHAPE AS THE OTHER MENU
015700*  PROGRAMS IN THIS SYSTEM.
015800*-------------------------------------------------------------
015900 200-DO-OPTIONS.
016000
016100     IF W-ACCOUNT-MENU-OPTION = 1
016200        PERFORM 300-VERIFY-CREDENTIALS.
016300
016400     IF W-ACCOUNT-MENU-OPTION = 2
016500        PERFORM 400-REGISTER-NEW-ACCOUNT.
016600
016700     PERFORM 100-GET-MENU-OPTION.
016800     PERFORM 100-GET-MENU-OPTION
016900         UNTIL W-ACCOUNT-MENU-OPTION EQUAL ZERO
017000            OR VALID-ACCOUNT-MENU-OPTION.
017100*-------------------------------------------------------------
017200*  300-VERIFY-CREDENTIALS
017300*  BATCH FLOW: ACCOUNT VERIFICATION / REGISTRATION, STEPS 1-3.
017400*  BUSINESS RULE: THE USERNAME MUST BE ON THE ACCOUNT TABLE AND
017500*  THE PASSWORD TYPED IN MUST MATCH THAT ROW'S T-ACCT-PASSWORD
017600*  EXACTLY -- BOTH TESTED AGAINST THE IN-MEMORY TABLE, NEVER
017700*  AGAINST THE RAW FD RECORD (SEE THE 2023-05-12 CHANGE LOG
017800*  ENTRY ABOVE).
017900*-------------------------------------------------------------
018000 300-VERIFY-CREDENTIALS.
018100
018200     PERFORM CLEAR-SCREEN.
018300     MOVE "N" TO W-VERIFIED-OK.
018400     DISPLAY "USERNAME: ".
018500     ACCEPT ENTRY-USERNAME.
018600     DISPLAY "PASSWORD: ".
018700     ACCEPT ENTRY-PASSWORD.
018800
018900     MOVE ENTRY-USERNAME TO WS-SEARCH-USERNAME.
019000     PERFORM FIND-ACCOUNT-BY-USERNAME.
019100
019200*    NOT FOUND FALLS STRAIGHT THROUGH WITH W-VERIFIED-OK STILL
019300*    "N" -- NO SEPARATE "NOT FOUND" BRANCH NEEDED.
019400     IF FOUND-ACCOUNT-RECORD
019500        IF ENTRY-PASSWORD EQUAL T-ACCT-PASSWORD (WS-ACCT-FOUND-SUB)
019600           MOVE "Y" TO W-VERIFIED-OK.
019700
019800     IF CREDENTIALS-VERIFIED
019900        DISPLAY "ACCOUNT OK - USERNAME " ENTRY-USERNAME " VERIFIED."
020000     ELSE
020100        DISPLAY "INVALID CREDENTIALS ! <ENTER> TO CONTINUE".
020200
020300     ACCEPT DUMMY.
020400*-------------------------------------------------------------
020500*  400-REGISTER-NEW-ACCOUNT
020600*  BATCH FLOW: ACCOUNT VERIFICATION / REGISTRATION, STEP 4.
020700*  BUSINESS RULE: USERNAME MUST NOT ALREADY EXIST ON THE TABLE.
020800*  AN EMPTY USERNAME (BARE <ENTER>) IS TREATED AS A CANCEL, NOT
020900*  AS A BLANK-USERNAME ROW.
021000*-------------------------------------------------------------
021100 400-REGISTER-NEW-ACCOUNT.
021200
021300     PERFORM CLEAR-SCREEN.
021400     DISPLAY "NEW USERNAME (<ENTER> TO CANCEL): ".
021500     ACCEPT ENTRY-USERNAME.
021600
021700     IF ENTRY-USERNAME EQUAL SPACES
021800        DISPLAY "REGISTRATION CANCELED !"
021900     ELSE
022000        MOVE ENTRY-USERNAME TO WS-SEARCH-USERNAME
022100        PERFORM FIND-ACCOUNT-BY-USERNAME
022200*          BUSINESS RULE: NO TWO ACCOUNTS MAY SHARE A USERNAME.
022300        IF FOUND-ACCOUNT-RECORD
022400           DISPLAY "USERNAME ALREADY EXISTS ! <ENTER> TO CONTINUE"
022500           ACCEPT DUMMY
022600        ELSE
022700           PERFORM 410-ADD-ACCOUNT-ROW.
022800*-------------------------------------------------------------
022900*  410-ADD-ACCOUNT-ROW
023000*  APPENDS THE NEW ROW TO THE END OF THE IN-MEMORY TABLE AND
023100*  REWRITES THE WHOLE LINE SEQUENTIAL ACCOUNT-FILE -- SAME
023200*  "REWRITE THE WHOLE TABLE" PATTERN USED EVERYWHERE ELSE A
023300*  LINE SEQUENTIAL FILE IS UPDATED IN THIS SYSTEM.
023400*-------------------------------------------------------------
023500 410-ADD-ACCOUNT-ROW.
023600
023700     DISPLAY "PASSWORD FOR THE NEW ACCOUNT: ".
023800     ACCEPT ENTRY-PASSWORD.
023900     MOVE ZERO TO W-NEW-ACCT-WALLET-BAL.
024000
024100     ADD 1 TO WS-ACCT-TABLE-COUNT.
024200     MOVE ENTRY-USERNAME     TO T-ACCT-USERNAME (WS-ACCT-TABLE-COUNT).
024300     MOVE ENTRY-PASSWORD     TO T-ACCT-PASSWORD (WS-ACCT-TABLE-COUNT).
024400     MOVE W-NEW-ACCT-WALLET-BAL TO T-ACCT-WALLET-BAL (WS-ACCT-TABLE-COUNT).
024500
024600     PERFORM REWRITE-ACCOUNT-TABLE.
024700
024800     DISPLAY "ACCOUNT " ENTRY-USERNAME " REGISTERED WITH A ZERO BALANCE !"
024900     DISPLAY "<ENTER> TO CONTINUE".
025000     ACCEPT DUMMY.
025100*-------------------------------------------------------------
025200*  SHARED ACCOUNT-FILE PARAGRAPHS -- SEE PLACCT01.CBL.
025300     COPY "PLACCT01.CBL".
