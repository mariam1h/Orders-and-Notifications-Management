000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    compound-order-confirmation.
000300 AUTHOR.        D. K. TRAN.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1989-02-08.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1989-02-08 DKT ORIGINAL - CLONED FROM PAY-SELECTED-VOUCHER,
001100*                 THE REPEAT-ENTRY-UNTIL-ZERO VOUCHER LOOP
001200*                 BECOMES THE MEMBER-BUNDLING LOOP; WIRED IN AS
001300*                 MENU OPTION 6 ON THE NEW ORDER SUB-MENU.
001400*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ORDER-FILE
001500*                 HEADER OR ON THE COMPOUND-ORDER-MEMBERS-FILE,
001600*                 NOTHING TO FIX, SIGNED OFF PER MEMO 98-441.
001700*  2001-03-05 DKT RENAMED FROM THE PAY-SELECTED-VOUCHER CLONE TO
001800*                 PAY-SELECTED-ORDER-GROUP.
001900*  2006-08-11 PQR RENAMED FROM PAY-SELECTED-ORDER-GROUP TO
002000*                 COMPOUND-ORDER-CONFIRMATION, TICKET WAL-001.
002100*  2021-10-04 RVM TICKET WAL-029 - REBUILT AROUND THE NEW
002200*                 ORDER-FILE / COMPOUND-ORDER-MEMBERS-FILE PAIR.
002300*  2023-05-03 DKT TICKET WAL-071 - OWNERSHIP CHECK NOW COMPARES
002400*                 THE MEMBER'S OWN USERNAME TO THE MAP KEY
002500*                 ENTERED FOR IT, NOT TO THE COMPOUND OWNER'S
002600*                 USERNAME -- THAT WAS LETTING ONE BAD ENTRY
002700*                 SPOIL THE WHOLE BUNDLE.
002800*-------------------------------------------------------------
002900*  PURPOSE.
003000*  BUNDLES UP TO 100 ALREADY-PLACED SIMPLE ORDERS INTO ONE
003100*  COMPOUND ORDER (ORD-TYPE "C").  EACH MEMBER IS CHECKED FOR
003200*  OWNERSHIP AND "NOT ALREADY CONFIRMED" BEFORE IT IS ACCEPTED
003300*  INTO THE BUNDLE; A REJECTED MEMBER DOES NOT END THE ENTRY
003400*  LOOP, SEE THE 2023-05-03 CHANGE LOG ENTRY ABOVE.  EACH
003500*  ACCEPTED MEMBER GOES TO "Confirmed" IMMEDIATELY -- THE
003600*  COMPOUND HEADER ITSELF IS ALSO WRITTEN AT "Confirmed", THERE
003700*  IS NO SEPARATE "Placed" STATE FOR A COMPOUND ORDER.
003800*  BATCH FLOW: COMPOUND ORDER CONFIRMATION.
003900*-------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-4381.
004300 OBJECT-COMPUTER. IBM-4381.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004700     UPSI-0 IS COC-TRACE-SWITCH.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*  ACCOUNT-FILE, ORDER-FILE AND COMPOUND-ORDER-MEMBERS-FILE
005100*  SELECT/ASSIGN -- SEE SLACCT01.CBL, SLORD01.CBL, SLCOM01.CBL.
005200     COPY "SLACCT01.CBL".
005300     COPY "SLORD01.CBL".
005400     COPY "SLCOM01.CBL".
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800*  RECORD LAYOUTS FOR ALL THREE FILES -- SEE FDACCT01.CBL,
005900*  FDORD01.CBL, FDCOM01.CBL.
006000     COPY "FDACCT01.CBL".
006100     COPY "FDORD01.CBL".
006200     COPY "FDCOM01.CBL".
006300
006400 WORKING-STORAGE SECTION.
006500*  ACCOUNT AND ORDER TABLE-AREAS, SUBSCRIPTS AND FILE-STATUS
006600*  SWITCHES -- SEE WSACCT01.CBL, WSORD01.CBL.
006700     COPY "WSACCT01.CBL".
006800     COPY "WSORD01.CBL".
006900
007000*  FILE STATUS FOR COMPOUND-ORDER-MEMBERS-FILE -- OPENED
007100*  EXTEND IN 310-WRITE-COMPOUND-MEMBERS, NO READ DONE BY THIS
007200*  PROGRAM SO ONLY THE "OK" CONDITION IS NEEDED.
007300 77  WS-COM-FILE-STATUS            PIC X(02).
007400     88  WS-COM-FILE-OK            VALUE "00".
007500
007600*  OPERATOR ENTRY FIELDS FOR THE COMPOUND OWNER AND EACH
007700*  MEMBER BEING BUNDLED IN.
007800 77  ENTRY-OWNING-USERNAME         PIC X(20).
007900 77  ENTRY-MEMBER-USERNAME         PIC X(20).
008000 77  ENTRY-MEMBER-ORDER-ID         PIC 9(9).
008100
008200*  HOLDS EVERY MEMBER ACCEPTED INTO THE BUNDLE SO FAR, UP TO
008300*  100, BEFORE ANYTHING IS WRITTEN OUT.
008400 01  NEW-MEMBER-AREA.
008500     05  NEW-MEMBER OCCURS 100 TIMES.
008600         10  NMB-ORDER-ID          PIC 9(9).
008700         10  NMB-TOTAL-PRICE       PIC S9(7)V99 COMP-3.
008800         10  FILLER                PIC X(05).
008900
009000*  SAME ROWS, WHOLE/FRACTIONAL PRICE VIEW -- USED BY THE
009100*  BUNDLE RECAP DISPLAY BEFORE THE COMPOUND ORDER IS WRITTEN.
009200 01  NEW-MEMBER-AREA-ALT REDEFINES NEW-MEMBER-AREA.
009300     05  NEW-MEMBER-ALT OCCURS 100 TIMES.
009400         10  NMBA-ORDER-ID         PIC 9(9).
009500         10  NMBA-PRICE-WHOLE      PIC S9(7).
009600         10  NMBA-PRICE-CENTS      PIC 99.
009700         10  FILLER                PIC X(05).
009800
009900*  WS-MEMBER-COUNT IS THE NUMBER OF MEMBERS ACCEPTED SO FAR;
010000*  WS-MEMBER-SUB IS THE WRITE-LOOP SUBSCRIPT IN 310-WRITE-
010100*  COMPOUND-MEMBERS.
010200 77  WS-MEMBER-COUNT               PIC 9(4) COMP.
010300 77  WS-MEMBER-SUB                 PIC 9(4) COMP.
010400
010500*  RUNNING TOTAL OF THE MEMBERS ACCEPTED SO FAR, SPLIT INTO
010600*  WHOLE/CENTS SO THE "RUNNING TOTAL" DISPLAY CAN SHOW A
010700*  DECIMAL POINT AS EACH MEMBER IS ADDED.
010800 01  W-RUNNING-TOTAL               PIC S9(7)V99.
010900 01  W-RUNNING-TOTAL-VIEW REDEFINES W-RUNNING-TOTAL.
011000     05  W-TOTAL-WHOLE             PIC S9(7).
011100     05  W-TOTAL-CENTS             PIC 99.
011200
011300*  SET TO "Y" ONCE THE OWNING USERNAME IS CONFIRMED ON THE
011400*  ACCOUNT TABLE.
011500 77  W-OWNER-ACCOUNT-OK            PIC X.
011600     88  OWNER-ACCOUNT-IS-OK       VALUE "Y".
011700
011800*  SET TO "Y" WHEN A MEMBER ENTRY FAILS ANY OF THE THREE CHECKS
011900*  IN 210-ADD-A-MEMBER -- THE MEMBER IS SKIPPED, NOT THE WHOLE
012000*  BUNDLE.
012100 77  W-MEMBER-REJECTED             PIC X.
012200     88  MEMBER-IS-REJECTED        VALUE "Y".
012300
012400*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
012500*  FOR CONSISTENCY WITH THE OTHER ORDER PROGRAMS EVEN THOUGH NO
012600*  DATE IS STAMPED ON THE COMPOUND ORDER RECORD TODAY.
012700 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
012800 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
012900     05  W-RUN-CCYY                PIC 9(4) COMP.
013000     05  W-RUN-MM                  PIC 9(2) COMP.
013100     05  W-RUN-DD                  PIC 9(2) COMP.
013200
013300*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
013400 77  DUMMY                         PIC X.
013500
013600*  SHARED YES/NO PROMPT FIELDS FOR PLGENERAL.CBL'S CONFIRM-
013700*  EXECUTION -- NOT ACTUALLY CALLED BY THIS PROGRAM TODAY, KEPT
013800*  DECLARED FOR CONSISTENCY WITH THE OTHER ORDER PROGRAMS THAT
013900*  COPY PLGENERAL.CBL.
014000 77  MSG-CONFIRMATION              PIC X(60).
014100 77  W-VALID-ANSWER                PIC X.
014200     88  VALID-ANSWER              VALUE "Y", "N".
014300*-------------------------------------------------------------
014400 PROCEDURE DIVISION.
014500
014600*  000-MAIN-LOGIC
014700*  LOADS THE ACCOUNT AND ORDER TABLES, THEN BUILDS ONE COMPOUND
014800*  ORDER AND QUITS -- NO "BUILD ANOTHER ?" LOOP, THE OPERATOR
014900*  RE-RUNS THE PROGRAM FOR EACH COMPOUND ORDER.
015000 000-MAIN-LOGIC.
015100
015200     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
015300     PERFORM LOAD-ACCOUNT-TABLE.
015400     PERFORM LOAD-ORDER-TABLE.
015500
015600     PERFORM 100-BUILD-ONE-COMPOUND-ORDER.
015700
015800*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
015900*    PATTERN IN EVERY OTHER ORDER-FILE PROGRAM.
016000     EXIT PROGRAM.
016100
016200     STOP RUN.
016300*-------------------------------------------------------------
016400*  100-BUILD-ONE-COMPOUND-ORDER
016500*  BATCH FLOW: COMPOUND ORDER CONFIRMATION, STEPS 1-2.
016600*  BUSINESS RULE: THE OWNING USERNAME MUST ALREADY BE ON THE
016700*  ACCOUNT TABLE -- NO COMPOUND ORDER MAY BE BUILT FOR AN
016800*  UNKNOWN ACCOUNT.
016900*-------------------------------------------------------------
017000 100-BUILD-ONE-COMPOUND-ORDER.
017100
017200     PERFORM CLEAR-SCREEN.
017300     MOVE "N" TO W-OWNER-ACCOUNT-OK.
017400     DISPLAY "OWNING USERNAME FOR THE COMPOUND ORDER: ".
017500     ACCEPT ENTRY-OWNING-USERNAME.
017600
017700     MOVE ENTRY-OWNING-USERNAME TO WS-SEARCH-USERNAME.
017800     PERFORM FIND-ACCOUNT-BY-USERNAME.
017900
018000     IF NOT FOUND-ACCOUNT-RECORD
018100        DISPLAY "UNKNOWN ACCOUNT - COMPOUND ORDER NOT BUILT ! <ENTER> TO CONTINUE"
018200        ACCEPT DUMMY
018300     ELSE
018400        MOVE "Y" TO W-OWNER-ACCOUNT-OK
018500        PERFORM 200-BUILD-MEMBER-LIST.
018600*-------------------------------------------------------------
018700*  200-BUILD-MEMBER-LIST
018800*  BATCH FLOW: COMPOUND ORDER CONFIRMATION, STEP 3.
018900*  LOOPS UNTIL THE OPERATOR ENTERS A BLANK MEMBER USERNAME OR
019000*  THE 100-MEMBER TABLE FILLS UP, WHICHEVER COMES FIRST.
019100*-------------------------------------------------------------
019200 200-BUILD-MEMBER-LIST.
019300
019400     MOVE ZERO TO WS-MEMBER-COUNT.
019500     MOVE ZERO TO W-RUNNING-TOTAL.
019600
019700     PERFORM 210-ADD-A-MEMBER.
019800     PERFORM 210-ADD-A-MEMBER
019900         UNTIL ENTRY-MEMBER-ORDER-ID EQUAL ZERO
020000            OR WS-MEMBER-COUNT NOT LESS THAN 100.
020100
020200*    BUSINESS RULE: A COMPOUND ORDER WITH ZERO MEMBERS IS NEVER
020300*    WRITTEN.
020400     IF WS-MEMBER-COUNT EQUAL ZERO
020500        DISPLAY "NO MEMBERS BUNDLED - COMPOUND ORDER NOT WRITTEN !"
020600     ELSE
020700        PERFORM 300-WRITE-COMPOUND-ORDER-AND-MEMBERS.
020800*-------------------------------------------------------------
020900*  210-ADD-A-MEMBER
021000*  BATCH FLOW: COMPOUND ORDER CONFIRMATION, STEP 3 A-D.
021100*  BUSINESS RULE: OWNERSHIP AND NOT-ALREADY-CONFIRMED CHECKS
021200*  APPLY TO EACH BUNDLED MEMBER INDIVIDUALLY -- A REJECTED
021300*  MEMBER SIMPLY DOES NOT JOIN THE BUNDLE, IT DOES NOT ABORT
021400*  THE WHOLE COMPOUND ORDER (SEE THE 2023-05-03 CHANGE LOG
021500*  ENTRY ABOVE).
021600*-------------------------------------------------------------
021700 210-ADD-A-MEMBER.
021800
021900     DISPLAY "MEMBER USERNAME (<ENTER> TO FINISH THE BUNDLE): ".
022000     ACCEPT ENTRY-MEMBER-USERNAME.
022100
022200     IF ENTRY-MEMBER-USERNAME EQUAL SPACES
022300        MOVE ZERO TO ENTRY-MEMBER-ORDER-ID
022400     ELSE
022500        DISPLAY "MEMBER SIMPLE ORDER ID: "
022600        ACCEPT ENTRY-MEMBER-ORDER-ID
022700        MOVE "N" TO W-MEMBER-REJECTED
022800        MOVE ENTRY-MEMBER-ORDER-ID TO WS-SEARCH-ORDER-ID
022900        PERFORM FIND-ORDER-BY-ID
023000        IF NOT FOUND-ORDER-RECORD
023100           MOVE "Y" TO W-MEMBER-REJECTED
023200           DISPLAY "ORDER NOT FOUND ! <ENTER> TO CONTINUE"
023300           ACCEPT DUMMY
023400        ELSE
023500*          BUSINESS RULE: THE MEMBER'S OWN USERNAME MUST MATCH
023600*          THE USERNAME TYPED IN FOR IT -- NOT THE COMPOUND
023700*          OWNER'S USERNAME, SEE THE 2023-05-03 FIX ABOVE.
023800           IF T-ORD-USERNAME (WS-ORD-FOUND-SUB) NOT EQUAL ENTRY-MEMBER-USERNAME
023900              MOVE "Y" TO W-MEMBER-REJECTED
024000              DISPLAY "NOT AUTHORIZED FOR THAT ORDER ! <ENTER> TO CONTINUE"
024100              ACCEPT DUMMY
024200           ELSE
024300              IF T-ORD-STATUS (WS-ORD-FOUND-SUB) EQUAL "Confirmed"
024400                 MOVE "Y" TO W-MEMBER-REJECTED
024500                 DISPLAY "ORDER ALREADY CONFIRMED ! <ENTER> TO CONTINUE"
024600                 ACCEPT DUMMY
024700              ELSE
024800                 PERFORM 220-ACCEPT-THE-MEMBER.
024900*-------------------------------------------------------------
025000*  220-ACCEPT-THE-MEMBER
025100*  THE MEMBER'S OWN T-ORD-STATUS GOES TO "Confirmed" RIGHT HERE
025200*  -- THE MEMBER ROW ITSELF IS CONFIRMED, NOT JUST BUNDLED IN.
025300*-------------------------------------------------------------
025400 220-ACCEPT-THE-MEMBER.
025500
025600     ADD 1 TO WS-MEMBER-COUNT.
025700     MOVE ENTRY-MEMBER-ORDER-ID TO NMB-ORDER-ID (WS-MEMBER-COUNT).
025800     MOVE T-ORD-TOTAL-PRICE (WS-ORD-FOUND-SUB) TO NMB-TOTAL-PRICE (WS-MEMBER-COUNT).
025900     COMPUTE W-RUNNING-TOTAL ROUNDED =
026000             W-RUNNING-TOTAL + T-ORD-TOTAL-PRICE (WS-ORD-FOUND-SUB).
026100     MOVE "Confirmed" TO T-ORD-STATUS (WS-ORD-FOUND-SUB).
026200     DISPLAY "MEMBER ADDED, RUNNING TOTAL: " W-RUNNING-TOTAL.
026300*-------------------------------------------------------------
026400*  300-WRITE-COMPOUND-ORDER-AND-MEMBERS
026500*  BATCH FLOW: COMPOUND ORDER CONFIRMATION, STEPS 4-7.
026600*  APPENDS THE NEW COMPOUND HEADER TO THE END OF THE ORDER
026700*  TABLE (AND REWRITES THE WHOLE LINE SEQUENTIAL ORDER-FILE),
026800*  THEN APPENDS EVERY ACCEPTED MEMBER TO COMPOUND-ORDER-
026900*  MEMBERS-FILE.
027000*-------------------------------------------------------------
027100 300-WRITE-COMPOUND-ORDER-AND-MEMBERS.
027200
027300     PERFORM GET-NEXT-ORDER-ID.
027400     ADD 1 TO WS-ORD-TABLE-COUNT.
027500     MOVE WS-NEXT-ORDER-ID      TO T-ORD-ID (WS-ORD-TABLE-COUNT).
027600     MOVE "C"                   TO T-ORD-TYPE (WS-ORD-TABLE-COUNT).
027700     MOVE ENTRY-OWNING-USERNAME TO T-ORD-USERNAME (WS-ORD-TABLE-COUNT).
027800     MOVE "Confirmed"           TO T-ORD-STATUS (WS-ORD-TABLE-COUNT).
027900     MOVE W-RUNNING-TOTAL       TO T-ORD-TOTAL-PRICE (WS-ORD-TABLE-COUNT).
028000
028100     PERFORM REWRITE-ORDER-TABLE.
028200     PERFORM 310-WRITE-COMPOUND-MEMBERS.
028300
028400     DISPLAY "COMPOUND ORDER " WS-NEXT-ORDER-ID " CONFIRMED !"
028500     DISPLAY "<ENTER> TO CONTINUE".
028600     ACCEPT DUMMY.
028700*-------------------------------------------------------------
028800*  310-WRITE-COMPOUND-MEMBERS
028900*  EXTENDS COMPOUND-ORDER-MEMBERS-FILE WITH ONE RECORD PER
029000*  MEMBER ON THE IN-MEMORY NEW-MEMBER TABLE -- ONLY EVER
029100*  APPENDED TO, NEVER REWRITTEN WHOLE.
029200*-------------------------------------------------------------
029300 310-WRITE-COMPOUND-MEMBERS.
029400
029500     OPEN EXTEND COMPOUND-ORDER-MEMBERS-FILE.
029600     MOVE 1 TO WS-MEMBER-SUB.
029700     PERFORM 320-WRITE-ONE-MEMBER
029800         VARYING WS-MEMBER-SUB FROM 1 BY 1
029900         UNTIL WS-MEMBER-SUB > WS-MEMBER-COUNT.
030000     CLOSE COMPOUND-ORDER-MEMBERS-FILE.
030100*-------------------------------------------------------------
030200*  320-WRITE-ONE-MEMBER
030300*  FILLER ON COMPOUND-ORDER-MEMBER-RECORD IS CLEARED
030400*  EXPLICITLY -- THE RECORD IS BUILT FRESH EVERY TIME.
030500*-------------------------------------------------------------
030600 320-WRITE-ONE-MEMBER.
030700
030800     MOVE SPACES TO COMPOUND-ORDER-MEMBER-RECORD.
030900     MOVE WS-NEXT-ORDER-ID TO COM-COMPOUND-ID.
031000     MOVE NMB-ORDER-ID (WS-MEMBER-SUB) TO COM-MEMBER-ORDER-ID.
031100     WRITE COMPOUND-ORDER-MEMBER-RECORD.
031200*-------------------------------------------------------------
031300*  SHARED ACCOUNT-FILE, ORDER-FILE AND SCREEN/PROMPT
031400*  PARAGRAPHS -- SEE PLACCT01.CBL, PLORD01.CBL, PLGENERAL.CBL.
031500     COPY "PLACCT01.CBL".
031600     COPY "PLORD01.CBL".
031700     COPY "PLGENERAL.CBL".
