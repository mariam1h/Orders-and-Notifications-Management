000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    order-cancellation.
000300 AUTHOR.        D. K. TRAN.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1994-09-27.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1994-09-27 DKT ORIGINAL - CLONED FROM CLEARING-EXISTING-
001100*                 SELECTIONS, THE WHOLE-FILE SCAN-AND-CLEAR
001200*                 PASS BECOMES THE CANCEL CASCADE.
001300*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ORDER
001400*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
001500*                 98-441.
001600*  2023-05-03 DKT TICKET WAL-071 - REBUILT AROUND THE NEW
001700*                 ORDER-FILE.  CANCELLING A COMPOUND ORDER NOW
001800*                 CASCADES THE CANCEL TO EVERY MEMBER SIMPLE
001900*                 ORDER IN ONE PASS OF THE TABLE, USING THE
002000*                 MEMBER LIST OFF THE COMPOUND-ORDER-MEMBERS-
002100*                 FILE.
002200*  2023-05-11 DKT TICKET WAL-073 - SHOW THE FORFEITED TOTAL ON
002300*                 THE CANCEL MESSAGE, SAME AS THE NEW CONFIRM
002400*                 MESSAGE DOES.
002500*-------------------------------------------------------------
002600*  PURPOSE.
002700*  LETS THE OWNER CANCEL AN ORDER THAT IS NOT ALREADY "Cancelled".
002800*  CANCELLING A COMPOUND ORDER (ORD-TYPE "C") ALSO CANCELS EVERY
002900*  MEMBER SIMPLE ORDER BUNDLED UNDER IT, OFF THE MEMBER LIST IN
003000*  THE COMPOUND-ORDER-MEMBERS-FILE.
003100*  BATCH FLOW: ORDER CANCELLATION.
003200*-------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-4381.
003600 OBJECT-COMPUTER. IBM-4381.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004000     UPSI-0 IS OCN-TRACE-SWITCH.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*  ORDER-FILE AND COMPOUND-ORDER-MEMBERS-FILE SELECT/ASSIGN --
004400*  SEE SLORD01.CBL AND SLCOM01.CBL.
004500     COPY "SLORD01.CBL".
004600     COPY "SLCOM01.CBL".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000*  ORDER-FILE RECORD LAYOUT -- SEE FDORD01.CBL.
005100     COPY "FDORD01.CBL".
005200*  COMPOUND-ORDER-MEMBERS-FILE RECORD LAYOUT (COMPOUND-ID TO
005300*  MEMBER-ORDER-ID PAIRS) -- SEE FDCOM01.CBL.
005400     COPY "FDCOM01.CBL".
005500
005600 WORKING-STORAGE SECTION.
005700*  ORDER TABLE-AREA, SUBSCRIPTS, FILE-STATUS SWITCHES -- SEE
005800*  WSORD01.CBL.
005900     COPY "WSORD01.CBL".
006000
006100*  FILE STATUS FOR THE COMPOUND-ORDER-MEMBERS-FILE -- THIS ONE
006200*  HAS NO TABLE-AREA COPYBOOK OF ITS OWN, IT IS SCANNED STRAIGHT
006300*  THROUGH ONE RECORD AT A TIME IN 120-CASCADE-TO-MEMBERS.
006400 77  WS-COM-FILE-STATUS            PIC X(02).
006500     88  WS-COM-FILE-OK            VALUE "00".
006600     88  WS-COM-FILE-EOF           VALUE "10".
006700
006800*  OPERATOR ENTRY FIELDS FOR THE ORDER ID AND USERNAME TYPED
006900*  IN AT 100-CANCEL-ONE-ORDER.
007000 77  ENTRY-ORDER-ID                PIC 9(9).
007100 77  ENTRY-USERNAME                PIC X(20).
007200
007300*  SET TO "Y" WHEN THE CANCEL ATTEMPT FAILS FOR ANY REASON.
007400 77  W-CANCEL-REJECTED             PIC X.
007500     88  CANCEL-IS-REJECTED        VALUE "Y".
007600
007700*  DISPLAY-ONLY VIEW OF THE ORDER TOTAL, SPLIT INTO WHOLE
007800*  DOLLARS AND CENTS SO THE CANCEL MESSAGE CAN SHOW THE
007900*  FORFEITED AMOUNT WITH A DECIMAL POINT -- SAME IDEA AS
008000*  order-confirmation'S W-DISPLAY-PRICE-VIEW.
008100 01  W-DISPLAY-PRICE               PIC S9(7)V99.
008200 01  W-DISPLAY-PRICE-VIEW REDEFINES W-DISPLAY-PRICE.
008300     05  W-DISP-PRICE-WHOLE        PIC S9(7).
008400     05  W-DISP-PRICE-CENTS        PIC 99.
008500
008600*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
008700*  FOR CONSISTENCY WITH THE OTHER ORDER PROGRAMS EVEN THOUGH
008800*  NO DATE IS PRINTED ON THIS SCREEN TODAY.
008900 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
009000 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
009100     05  W-RUN-CCYY                PIC 9(4) COMP.
009200     05  W-RUN-MM                  PIC 9(2) COMP.
009300     05  W-RUN-DD                  PIC 9(2) COMP.
009400
009500*  LOOP CONTROL FOR "CANCEL ANOTHER ORDER ?".
009600 77  W-ANOTHER-CANCEL              PIC X.
009700     88  ANOTHER-CANCEL-WANTED     VALUE "Y".
009800
009900*  SHARED YES/NO PROMPT FIELDS FOR PLGENERAL.CBL'S CONFIRM-
010000*  EXECUTION.
010100 77  MSG-CONFIRMATION              PIC X(60).
010200 77  W-VALID-ANSWER                PIC X.
010300     88  VALID-ANSWER              VALUE "Y", "N".
010400
010500*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
010600 77  DUMMY                         PIC X.
010700*-------------------------------------------------------------
010800 PROCEDURE DIVISION.
010900
011000*  000-MAIN-LOGIC
011100*  LOADS THE ORDER TABLE, CANCELS ONE ORDER, THEN LOOPS ON
011200*  "CANCEL ANOTHER ?" UNTIL THE OPERATOR SAYS NO.
011300 000-MAIN-LOGIC.
011400
011500     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
011600     PERFORM LOAD-ORDER-TABLE.
011700
011800     PERFORM 100-CANCEL-ONE-ORDER.
011900     MOVE "Y" TO W-ANOTHER-CANCEL.
012000     PERFORM 200-ASK-FOR-ANOTHER-CANCEL UNTIL NOT ANOTHER-CANCEL-WANTED.
012100
012200*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
012300*    PATTERN IN EVERY OTHER ORDER-FILE PROGRAM.
012400     EXIT PROGRAM.
012500
012600     STOP RUN.
012700*-------------------------------------------------------------
012800*  100-CANCEL-ONE-ORDER
012900*  BATCH FLOW: ORDER CANCELLATION, STEPS 1-4, 6.
013000*  BUSINESS RULE: AN ORDER CANNOT BE CANCELLED TWICE, AND ONLY
013100*  THE OWNING USERNAME CAN CANCEL IT.
013200*-------------------------------------------------------------
013300 100-CANCEL-ONE-ORDER.
013400
013500     PERFORM CLEAR-SCREEN.
013600     DISPLAY "ORDER ID TO CANCEL: ".
013700     ACCEPT ENTRY-ORDER-ID.
013800     DISPLAY "YOUR USERNAME: ".
013900     ACCEPT ENTRY-USERNAME.
014000
014100     MOVE "N" TO W-CANCEL-REJECTED.
014200     MOVE ENTRY-ORDER-ID TO WS-SEARCH-ORDER-ID.
014300     PERFORM FIND-ORDER-BY-ID.
014400
014500*    NO ROW ON THE TABLE MATCHES THE ID TYPED IN.
014600     IF NOT FOUND-ORDER-RECORD
014700        MOVE "Y" TO W-CANCEL-REJECTED
014800        DISPLAY "INVALID ORDER ID ! <ENTER> TO CONTINUE"
014900     ELSE
015000*       BUSINESS RULE: CAN'T CANCEL SOMETHING ALREADY CANCELLED.
015100        IF T-ORD-STATUS (WS-ORD-FOUND-SUB) EQUAL "Cancelled"
015200           MOVE "Y" TO W-CANCEL-REJECTED
015300           DISPLAY "ORDER IS ALREADY CANCELLED ! <ENTER> TO CONTINUE"
015400        ELSE
015500*          BUSINESS RULE: ONLY THE OWNER CAN CANCEL THEIR OWN
015600*          ORDER.
015700           IF ENTRY-USERNAME NOT EQUAL T-ORD-USERNAME (WS-ORD-FOUND-SUB)
015800              MOVE "Y" TO W-CANCEL-REJECTED
015900              DISPLAY "NOT AUTHORIZED FOR THIS ORDER ! <ENTER> TO CONTINUE"
016000           ELSE
016100              PERFORM 110-CANCEL-THE-ORDER.
016200
016300*    ON ANY REJECTION THE OPERATOR HAS ALREADY SEEN THE ERROR
016400*    MESSAGE -- JUST HOLD THE SCREEN UNTIL ACKNOWLEDGED.
016500     IF CANCEL-IS-REJECTED
016600        ACCEPT DUMMY.
016700*-------------------------------------------------------------
016800*  110-CANCEL-THE-ORDER
016900*  BATCH FLOW: ORDER CANCELLATION, STEP 5 (SIMPLE), STEP 6.
017000*  BUSINESS RULE: CANCELLING A COMPOUND ORDER CASCADES TO EVERY
017100*  MEMBER SIMPLE ORDER.
017200*-------------------------------------------------------------
017300 110-CANCEL-THE-ORDER.
017400
017500     MOVE "Cancelled" TO T-ORD-STATUS (WS-ORD-FOUND-SUB).
017600
017700*    ONLY A COMPOUND ORDER HAS MEMBERS TO CASCADE TO -- A
017800*    SIMPLE ORDER STOPS HERE.
017900     IF T-ORD-TYPE (WS-ORD-FOUND-SUB) EQUAL "C"
018000        PERFORM 120-CASCADE-TO-MEMBERS.
018100
018200*    REWRITE THE WHOLE TABLE -- THE ORDER-FILE IS LINE
018300*    SEQUENTIAL, THERE IS NO REWRITE-IN-PLACE ON THIS FILE
018400*    ORGANIZATION.
018500     PERFORM REWRITE-ORDER-TABLE.
018600
018700*    SPLIT THE TOTAL SO THE FORFEITED AMOUNT READS BACK WITH A
018800*    DECIMAL POINT.
018900     MOVE T-ORD-TOTAL-PRICE (WS-ORD-FOUND-SUB) TO W-DISPLAY-PRICE.
019000     DISPLAY "ORDER " ENTRY-ORDER-ID " CANCELLED !"
019100     DISPLAY "TOTAL......: " W-DISP-PRICE-WHOLE "." W-DISP-PRICE-CENTS.
019200     DISPLAY "<ENTER> TO CONTINUE".
019300     ACCEPT DUMMY.
019400*-------------------------------------------------------------
019500*  120-CASCADE-TO-MEMBERS
019600*  BUSINESS RULE: EVERY COMPOUND-ORDER-MEMBERS-FILE ROW WHOSE
019700*  COM-COMPOUND-ID MATCHES THE ORDER BEING CANCELLED NAMES A
019800*  MEMBER SIMPLE ORDER THAT MUST ALSO GO TO "Cancelled".
019900*-------------------------------------------------------------
020000 120-CASCADE-TO-MEMBERS.
020100
020200*    SCAN THE WHOLE MEMBER FILE ONCE -- IT IS SMALL ENOUGH NOT
020300*    TO BOTHER LOADING INTO A TABLE THE WAY THE ORDER-FILE IS.
020400     OPEN INPUT COMPOUND-ORDER-MEMBERS-FILE.
020500     PERFORM 130-CANCEL-ONE-MEMBER
020600         UNTIL WS-COM-FILE-EOF.
020700     CLOSE COMPOUND-ORDER-MEMBERS-FILE.
020800*-------------------------------------------------------------
020900*  130-CANCEL-ONE-MEMBER
021000*  ONE PASS OF THE COMPOUND-ORDER-MEMBERS-FILE PER CALL --
021100*  SKIPS ANY ROW NOT BELONGING TO THE COMPOUND ORDER BEING
021200*  CANCELLED.
021300*-------------------------------------------------------------
021400 130-CANCEL-ONE-MEMBER.
021500
021600     READ COMPOUND-ORDER-MEMBERS-FILE RECORD
021700         AT END
021800             MOVE "10" TO WS-COM-FILE-STATUS
021900         NOT AT END
022000             IF COM-COMPOUND-ID EQUAL ENTRY-ORDER-ID
022100                MOVE COM-MEMBER-ORDER-ID TO WS-SEARCH-ORDER-ID
022200                PERFORM FIND-ORDER-BY-ID
022300*                THE MEMBER ROW NAMES AN ORDER-ID THAT SHOULD
022400*                ALWAYS BE ON THE TABLE -- BUT GUARD ON
022500*                FOUND-ORDER-RECORD ANYWAY RATHER THAN TRUST
022600*                THE MEMBER FILE BLINDLY.
022700                IF FOUND-ORDER-RECORD
022800                   MOVE "Cancelled" TO T-ORD-STATUS (WS-ORD-FOUND-SUB).
022900*-------------------------------------------------------------
023000
023100 200-ASK-FOR-ANOTHER-CANCEL.
023200
023300     MOVE "CANCEL ANOTHER ORDER ?" TO MSG-CONFIRMATION.
023400     MOVE "N" TO W-VALID-ANSWER.
023500     PERFORM CONFIRM-EXECUTION.
023600     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
023700     MOVE W-VALID-ANSWER TO W-ANOTHER-CANCEL.
023800
023900*    RECURSION VIA PERFORM, NOT A GO TO LOOP -- SAME PATTERN AS
024000*    EVERY OTHER "ANOTHER ONE ?" LOOP IN THIS SYSTEM.
024100     IF ANOTHER-CANCEL-WANTED
024200        PERFORM 100-CANCEL-ONE-ORDER.
024300*-------------------------------------------------------------
024400*  SHARED ORDER-FILE PARAGRAPHS -- SEE PLORD01.CBL.
024500     COPY "PLORD01.CBL".
024600*  SHARED SCREEN/PROMPT PARAGRAPHS -- SEE PLGENERAL.CBL.
024700     COPY "PLGENERAL.CBL".
