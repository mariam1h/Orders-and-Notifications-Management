000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    order-confirmation.
000300 AUTHOR.        J. E. TRASK.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-05-04.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-05-04 JET ORIGINAL - CLONED FROM SELECT-VOUCHER-TO-PAY,
001100*                 THE ALREADY-PAID CHECK BECOMES THE ALREADY-
001200*                 CONFIRMED CHECK.
001300*  1990-05-30 JET ADDED THE OWNERSHIP CHECK, A TELLER COULD
001400*                 CONFIRM ANOTHER CUSTOMER'S ORDER BEFORE.
001500*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ORDER
001600*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
001700*                 98-441.
001800*  2021-09-20 RVM TICKET WAL-026 - REBUILT AROUND THE NEW
001900*                 ORDER-FILE (LINE SEQUENTIAL, TABLE-LOADED).
002000*  2023-05-10 DKT TICKET WAL-073 - NOW DISPLAYS THE ORDER TOTAL
002100*                 WHEN CONFIRMING SO THE TELLER CAN READ IT
002200*                 BACK TO THE CUSTOMER BEFORE COMMITTING.
002300*-------------------------------------------------------------
002400*  PURPOSE.
002500*  LETS A TELLER CONFIRM A SIMPLE ORDER THAT IS CURRENTLY
002600*  SITTING IN "Placed" STATUS.  A COMPOUND ORDER IS NOT
002700*  CONFIRMED HERE -- SEE compound-order-confirmation, WHICH
002800*  CONFIRMS EVERY MEMBER SIMPLE ORDER IN THE BUNDLE AT ONCE.
002900*  BATCH FLOW: SIMPLE ORDER CONFIRMATION.
003000*-------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300*  IBM-4381 IS THE HOUSE TARGET FOR EVERY ORDER-ENTRY PROGRAM.
003400 SOURCE-COMPUTER. IBM-4381.
003500 OBJECT-COMPUTER. IBM-4381.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003900     UPSI-0 IS OCF-TRACE-SWITCH.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*  SELECT/ASSIGN FOR THE ORDER-FILE LIVES IN SLORD01.CBL SO
004300*  EVERY PROGRAM THAT TOUCHES ORDERS ASSIGNS IT THE SAME WAY.
004400     COPY "SLORD01.CBL".
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800*  RECORD LAYOUT FOR THE ORDER-FILE -- SEE FDORD01.CBL FOR THE
004900*  FULL FIELD-BY-FIELD BREAKDOWN AND ITS OWN CHANGE LOG.
005000     COPY "FDORD01.CBL".
005100
005200 WORKING-STORAGE SECTION.
005300*  ORDER TABLE-AREA, SUBSCRIPTS AND FILE-STATUS SWITCHES FOR
005400*  THE LOAD-THEN-SCAN IDIOM -- SEE WSORD01.CBL.
005500     COPY "WSORD01.CBL".
005600
005700*  OPERATOR ENTRY FIELDS FOR THE ORDER ID AND USERNAME TYPED
005800*  IN AT 100-CONFIRM-ONE-ORDER.
005900 77  ENTRY-ORDER-ID                PIC 9(9).
006000 77  ENTRY-USERNAME                PIC X(20).
006100
006200*  SET TO "Y" WHEN THE CONFIRM ATTEMPT FAILS FOR ANY REASON
006300*  (BAD ID, ALREADY CONFIRMED, NOT THE OWNER) SO 100-CONFIRM-
006400*  ONE-ORDER KNOWS TO PAUSE ON THE ERROR MESSAGE.
006500 77  W-CONFIRM-REJECTED            PIC X.
006600     88  CONFIRM-IS-REJECTED       VALUE "Y".
006700
006800*  DISPLAY-ONLY VIEW OF THE ORDER TOTAL -- SPLITS THE PACKED
006900*  ORD-TOTAL-PRICE INTO WHOLE DOLLARS AND CENTS SO THE CONFIRM
007000*  MESSAGE CAN PUT A DECIMAL POINT BETWEEN THEM (DISPLAY ON A
007100*  COMP-3 ITEM SHOWS NO PUNCTUATION ON THIS SHOP'S TERMINALS).
007200 01  W-DISPLAY-PRICE               PIC S9(7)V99.
007300 01  W-DISPLAY-PRICE-VIEW REDEFINES W-DISPLAY-PRICE.
007400     05  W-DISP-PRICE-WHOLE        PIC S9(7).
007500     05  W-DISP-PRICE-CENTS        PIC 99.
007600
007700*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD FOR THE "CONFIRMED
007800*  ON" LINE ON THE CONFIRMATION MESSAGE.
007900 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
008000 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
008100     05  W-RUN-CCYY                PIC 9(4) COMP.
008200     05  W-RUN-MM                  PIC 9(2) COMP.
008300     05  W-RUN-DD                  PIC 9(2) COMP.
008400
008500*  LOOP CONTROL FOR "CONFIRM ANOTHER ORDER ?" AT THE BOTTOM OF
008600*  000-MAIN-LOGIC.
008700 77  W-ANOTHER-CONFIRM             PIC X.
008800     88  ANOTHER-CONFIRM-WANTED    VALUE "Y".
008900
009000*  SHARED YES/NO PROMPT FIELDS, USED BY CONFIRM-EXECUTION IN
009100*  PLGENERAL.CBL.
009200 77  MSG-CONFIRMATION              PIC X(60).
009300 77  W-VALID-ANSWER                PIC X.
009400     88  VALID-ANSWER              VALUE "Y", "N".
009500
009600*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
009700 77  DUMMY                         PIC X.
009800*-------------------------------------------------------------
009900 PROCEDURE DIVISION.
010000
010100*  000-MAIN-LOGIC
010200*  LOADS THE ORDER TABLE ONCE, CONFIRMS ONE ORDER, THEN LOOPS
010300*  ON "CONFIRM ANOTHER ?" UNTIL THE TELLER SAYS NO.
010400 000-MAIN-LOGIC.
010500
010600*    TODAY'S DATE ISN'T PRINTED ANYWHERE ON THE SCREEN TODAY,
010700*    BUT IT IS PULLED EVERY RUN IN CASE A DATED CONFIRM
010800*    MESSAGE IS ASKED FOR LATER -- SEE THE SAME HABIT IN
010900*    EVERY OTHER ORDER PROGRAM.
011000     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
011100     PERFORM LOAD-ORDER-TABLE.
011200
011300     PERFORM 100-CONFIRM-ONE-ORDER.
011400     MOVE "Y" TO W-ANOTHER-CONFIRM.
011500     PERFORM 200-ASK-FOR-ANOTHER-CONFIRM UNTIL NOT ANOTHER-CONFIRM-WANTED.
011600
011700*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT FOR ANY
011800*    PROGRAM THAT CAN BE CALLED FROM wallet-order-system'S MENU
011900*    OR RUN STANDALONE OFF THE JCL.
012000     EXIT PROGRAM.
012100
012200     STOP RUN.
012300*-------------------------------------------------------------
012400*  100-CONFIRM-ONE-ORDER
012500*  BATCH FLOW: SIMPLE ORDER CONFIRMATION, STEPS 1-5.
012600*  BUSINESS RULE: ONLY AN ORDER IN "Placed" STATUS CAN BE
012700*  CONFIRMED, AND ONLY BY THE USERNAME THAT PLACED IT.
012800*-------------------------------------------------------------
012900 100-CONFIRM-ONE-ORDER.
013000
013100*    PROMPT FOR THE TWO THINGS NEEDED TO LOOK UP AND OWN-CHECK
013200*    THE ORDER -- THE ID AND THE USERNAME THAT PLACED IT.
013300     PERFORM CLEAR-SCREEN.
013400     DISPLAY "ORDER ID TO CONFIRM: ".
013500     ACCEPT ENTRY-ORDER-ID.
013600     DISPLAY "YOUR USERNAME: ".
013700     ACCEPT ENTRY-USERNAME.
013800
013900*    RESET THE REJECT FLAG ON EVERY PASS -- OTHERWISE A PRIOR
014000*    REJECTION WOULD STICK AROUND FROM THE LAST "ANOTHER ?" LOOP.
014100     MOVE "N" TO W-CONFIRM-REJECTED.
014200     MOVE ENTRY-ORDER-ID TO WS-SEARCH-ORDER-ID.
014300     PERFORM FIND-ORDER-BY-ID.
014400
014500*    NO ROW ON THE TABLE MATCHES THE ID TYPED IN -- NOTHING
014600*    FURTHER TO CHECK.
014700     IF NOT FOUND-ORDER-RECORD
014800        MOVE "Y" TO W-CONFIRM-REJECTED
014900        DISPLAY "INVALID ORDER ID ! <ENTER> TO CONTINUE"
015000     ELSE
015100*       BUSINESS RULE: CAN'T CONFIRM AN ORDER TWICE.
015200        IF T-ORD-STATUS (WS-ORD-FOUND-SUB) EQUAL "Confirmed"
015300           MOVE "Y" TO W-CONFIRM-REJECTED
015400           DISPLAY "ORDER IS ALREADY CONFIRMED ! <ENTER> TO CONTINUE"
015500        ELSE
015600*          BUSINESS RULE: ONLY THE OWNER CAN CONFIRM THEIR OWN
015700*          ORDER -- A TELLER TYPO ON THE ORDER ID SHOULD NOT
015800*          LET SOMEONE ELSE'S ORDER BE CONFIRMED BY MISTAKE.
015900           IF ENTRY-USERNAME NOT EQUAL T-ORD-USERNAME (WS-ORD-FOUND-SUB)
016000              MOVE "Y" TO W-CONFIRM-REJECTED
016100              DISPLAY "NOT AUTHORIZED FOR THIS ORDER ! <ENTER> TO CONTINUE"
016200           ELSE
016300              PERFORM 110-SET-CONFIRMED.
016400
016500*    ON ANY REJECTION THE TELLER HAS ALREADY SEEN THE ERROR
016600*    MESSAGE -- JUST HOLD THE SCREEN UNTIL THEY ACKNOWLEDGE IT.
016700     IF CONFIRM-IS-REJECTED
016800        ACCEPT DUMMY.
016900*-------------------------------------------------------------
017000*  110-SET-CONFIRMED
017100*  BATCH FLOW: SIMPLE ORDER CONFIRMATION, STEP 5 -- FLIPS THE
017200*  ROW TO "Confirmed" AND REWRITES THE WHOLE TABLE BACK OUT.
017300*-------------------------------------------------------------
017400 110-SET-CONFIRMED.
017500
017600     MOVE "Confirmed" TO T-ORD-STATUS (WS-ORD-FOUND-SUB).
017700     PERFORM REWRITE-ORDER-TABLE.
017800
017900*    THE WHOLE TABLE GETS REWRITTEN RATHER THAN JUST THIS ROW
018000*    BECAUSE THE ORDER-FILE IS LINE SEQUENTIAL -- THERE IS NO
018100*    REWRITE-IN-PLACE ON THIS FILE ORGANIZATION.
018200*    SPLIT THE TOTAL SO IT READS BACK WITH A DECIMAL POINT.
018300     MOVE T-ORD-TOTAL-PRICE (WS-ORD-FOUND-SUB) TO W-DISPLAY-PRICE.
018400     DISPLAY "ORDER " ENTRY-ORDER-ID " CONFIRMED !"
018500     DISPLAY "TOTAL......: " W-DISP-PRICE-WHOLE "." W-DISP-PRICE-CENTS.
018600     DISPLAY "<ENTER> TO CONTINUE".
018700     ACCEPT DUMMY.
018800*-------------------------------------------------------------
018900*  200-ASK-FOR-ANOTHER-CONFIRM
019000*  SHARED YES/NO LOOP PATTERN -- SEE PLGENERAL.CBL CONFIRM-
019100*  EXECUTION FOR THE RE-PROMPT-ON-BAD-ANSWER LOGIC.
019200*-------------------------------------------------------------
019300 200-ASK-FOR-ANOTHER-CONFIRM.
019400
019500     MOVE "CONFIRM ANOTHER ORDER ?" TO MSG-CONFIRMATION.
019600     MOVE "N" TO W-VALID-ANSWER.
019700     PERFORM CONFIRM-EXECUTION.
019800     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
019900     MOVE W-VALID-ANSWER TO W-ANOTHER-CONFIRM.
020000
020100*    RECURSION VIA PERFORM, NOT A GO TO LOOP -- MIRRORS HOW
020200*    wallet-order-system's OWN MENU LOOP IS WRITTEN.
020300     IF ANOTHER-CONFIRM-WANTED
020400        PERFORM 100-CONFIRM-ONE-ORDER.
020500*-------------------------------------------------------------
020600*  SHARED ORDER-FILE PARAGRAPHS (LOAD-ORDER-TABLE, FIND-ORDER-
020700*  BY-ID, REWRITE-ORDER-TABLE, ...) -- SEE PLORD01.CBL.
020800     COPY "PLORD01.CBL".
020900*  SHARED SCREEN/PROMPT PARAGRAPHS (CLEAR-SCREEN, CONFIRM-
021000*  EXECUTION) -- SEE PLGENERAL.CBL.
021100     COPY "PLGENERAL.CBL".
