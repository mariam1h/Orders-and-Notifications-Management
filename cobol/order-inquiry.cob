000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    order-inquiry.
000300 AUTHOR.        R. VAN METER.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-11-20.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-11-20 RVM ORIGINAL - CLONED FROM DISPLAY-VENDOR-BY-
001100*                 NUMBER, ORDER ID REPLACES VENDOR NUMBER.
001200*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ORDER
001300*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
001400*                 98-441.
001500*  2021-10-04 RVM TICKET WAL-029 - REBUILT AROUND THE NEW
001600*                 ORDER-FILE.  SIMPLE ORDERS NOW SHOW THEIR
001700*                 PRODUCT LINES AND COMPOUND ORDERS SHOW THEIR
001800*                 MEMBER ORDERS, SCANNED STRAIGHT OFF THE
001900*                 DETAIL FILES.
002000*-------------------------------------------------------------
002100*  PURPOSE.
002200*  READ-ONLY LOOKUP BY ORDER ID.  SHOWS THE ORDER HEADER OFF
002300*  THE IN-MEMORY ORDER TABLE, THEN, DEPENDING ON ORD-TYPE,
002400*  EITHER THE SIMPLE ORDER'S PRODUCT LINES (SCANNED STRAIGHT
002500*  OFF SIMPLE-ORDER-LINES-FILE) OR THE COMPOUND ORDER'S MEMBER
002600*  LIST (SCANNED STRAIGHT OFF COMPOUND-ORDER-MEMBERS-FILE).
002700*  LOOPS UNTIL THE OPERATOR ENTERS ORDER ID ZERO.
002800*  BATCH FLOW: ORDER LOOKUP.
002900*  NO FILE ON THIS SYSTEM IS EVER UPDATED BY THIS PROGRAM.
003000*-------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-4381.
003400 OBJECT-COMPUTER. IBM-4381.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
003800     UPSI-0 IS OIQ-TRACE-SWITCH.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*  ORDER-FILE, SIMPLE-ORDER-LINES-FILE AND COMPOUND-ORDER-
004200*  MEMBERS-FILE SELECT/ASSIGN -- SEE SLORD01.CBL, SLSOL01.CBL,
004300*  SLCOM01.CBL.
004400     COPY "SLORD01.CBL".
004500     COPY "SLSOL01.CBL".
004600     COPY "SLCOM01.CBL".
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000*  RECORD LAYOUTS FOR ALL THREE FILES -- SEE FDORD01.CBL,
005100*  FDSOL01.CBL, FDCOM01.CBL.
005200     COPY "FDORD01.CBL".
005300     COPY "FDSOL01.CBL".
005400     COPY "FDCOM01.CBL".
005500
005600 WORKING-STORAGE SECTION.
005700*  ORDER TABLE-AREA, SUBSCRIPTS, FILE-STATUS SWITCHES -- SEE
005800*  WSORD01.CBL.
005900     COPY "WSORD01.CBL".
006000
006100*  FILE STATUS FOR SIMPLE-ORDER-LINES-FILE -- NO TABLE-AREA
006200*  COPYBOOK OF ITS OWN, READ STRAIGHT THROUGH ONE RECORD AT A
006300*  TIME IN 310-SHOW-ONE-LINE.
006400 77  WS-SOL-FILE-STATUS            PIC X(02).
006500     88  WS-SOL-FILE-OK            VALUE "00".
006600     88  WS-SOL-FILE-EOF           VALUE "10".
006700
006800*  SAME IDEA, FOR COMPOUND-ORDER-MEMBERS-FILE, READ IN
006900*  410-SHOW-ONE-MEMBER.
007000 77  WS-COM-FILE-STATUS            PIC X(02).
007100     88  WS-COM-FILE-OK            VALUE "00".
007200     88  WS-COM-FILE-EOF           VALUE "10".
007300
007400*  OPERATOR ENTRY FOR THE ORDER ID TO LOOK UP; ZERO MEANS QUIT.
007500 77  ENTRY-ORDER-ID                PIC 9(9).
007600
007700*  DISPLAY-ONLY VIEW OF A PRICE, SPLIT INTO WHOLE DOLLARS AND
007800*  CENTS SO IT CAN BE SHOWN WITH A DECIMAL POINT -- REUSED FOR
007900*  BOTH THE ORDER HEADER TOTAL AND EACH PRODUCT LINE PRICE.
008000 01  W-DISPLAY-PRICE               PIC S9(7)V99.
008100 01  W-DISPLAY-PRICE-VIEW REDEFINES W-DISPLAY-PRICE.
008200     05  W-DISP-PRICE-WHOLE        PIC S9(7).
008300     05  W-DISP-PRICE-CENTS        PIC 99.
008400
008500*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
008600*  FOR CONSISTENCY WITH THE OTHER ORDER PROGRAMS EVEN THOUGH NO
008700*  DATE IS PRINTED ON ANY LOOKUP SCREEN TODAY.
008800 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
008900 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
009000     05  W-RUN-CCYY                PIC 9(4) COMP.
009100     05  W-RUN-MM                  PIC 9(2) COMP.
009200     05  W-RUN-DD                  PIC 9(2) COMP.
009300
009400*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
009500 77  DUMMY                         PIC X.
009600*-------------------------------------------------------------
009700 PROCEDURE DIVISION.
009800
009900*  000-MAIN-LOGIC
010000*  LOADS THE ORDER TABLE ONCE, THEN LOOPS ON ORDER ID ENTRY
010100*  UNTIL THE OPERATOR TYPES ZERO.
010200 000-MAIN-LOGIC.
010300
010400     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
010500     PERFORM LOAD-ORDER-TABLE.
010600
010700     PERFORM 100-GET-ORDER-ID-AND-SEARCH.
010800     PERFORM 200-SHOW-AND-GET-ANOTHER
010900         UNTIL ENTRY-ORDER-ID EQUAL ZERO.
011000
011100*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
011200*    PATTERN IN EVERY OTHER ORDER-FILE PROGRAM.
011300     EXIT PROGRAM.
011400
011500     STOP RUN.
011600*-------------------------------------------------------------
011700*  100-GET-ORDER-ID-AND-SEARCH
011800*  BATCH FLOW: ORDER LOOKUP, STEP 1.
011900*-------------------------------------------------------------
012000 100-GET-ORDER-ID-AND-SEARCH.
012100
012200     DISPLAY "ORDER ID TO LOOK UP (0 TO QUIT): ".
012300     ACCEPT ENTRY-ORDER-ID.
012400
012500     IF ENTRY-ORDER-ID EQUAL ZERO
012600        DISPLAY "PROGRAM TERMINATED !"
012700     ELSE
012800        MOVE ENTRY-ORDER-ID TO WS-SEARCH-ORDER-ID
012900        PERFORM FIND-ORDER-BY-ID
013000        IF NOT FOUND-ORDER-RECORD
013100           DISPLAY "ORDER NOT FOUND !".
013200*-------------------------------------------------------------
013300*  200-SHOW-AND-GET-ANOTHER
013400*  BUSINESS RULE: SIMPLE ORDERS (ORD-TYPE "S") SHOW THEIR
013500*  PRODUCT LINES, COMPOUND ORDERS (ORD-TYPE "C") SHOW THEIR
013600*  MEMBER LIST -- NEVER BOTH.
013700*-------------------------------------------------------------
013800 200-SHOW-AND-GET-ANOTHER.
013900
014000     IF FOUND-ORDER-RECORD
014100        PERFORM 210-DISPLAY-ORDER-HEADER
014200        IF T-ORD-TYPE (WS-ORD-FOUND-SUB) EQUAL "S"
014300           PERFORM 300-DISPLAY-PRODUCT-LINES
014400        ELSE
014500           PERFORM 400-DISPLAY-COMPOUND-MEMBERS.
014600
014700*    RECURSION VIA PERFORM, NOT A GO TO LOOP -- ASKS FOR THE
014800*    NEXT ORDER ID RIGHT AWAY, 000-MAIN-LOGIC'S UNTIL TEST
014900*    CATCHES THE ZERO-TO-QUIT CASE ON THE WAY BACK OUT.
015000     PERFORM 100-GET-ORDER-ID-AND-SEARCH.
015100*-------------------------------------------------------------
015200*  210-DISPLAY-ORDER-HEADER
015300*  BATCH FLOW: ORDER LOOKUP, STEP 2 (HEADER).
015400*-------------------------------------------------------------
015500 210-DISPLAY-ORDER-HEADER.
015600
015700     DISPLAY "ORDER ID...: " T-ORD-ID (WS-ORD-FOUND-SUB).
015800     DISPLAY "OWNER......: " T-ORD-USERNAME (WS-ORD-FOUND-SUB).
015900     DISPLAY "TYPE.......: " T-ORD-TYPE (WS-ORD-FOUND-SUB).
016000     DISPLAY "STATUS.....: " T-ORD-STATUS (WS-ORD-FOUND-SUB).
016100     MOVE T-ORD-TOTAL-PRICE (WS-ORD-FOUND-SUB) TO W-DISPLAY-PRICE.
016200     DISPLAY "TOTAL PRICE: " W-DISPLAY-PRICE.
016300*-------------------------------------------------------------
016400*  300-DISPLAY-PRODUCT-LINES
016500*  BATCH FLOW: ORDER LOOKUP, STEP 2 (SIMPLE -- PRODUCT LINES).
016600*  ONE PASS OF THE WHOLE SIMPLE-ORDER-LINES-FILE, SAME AS EVERY
016700*  OTHER DETAIL-FILE SCAN IN THIS SYSTEM -- THE FILE IS SMALL
016800*  ENOUGH NOT TO BOTHER WITH A TABLE-LOAD FOR A READ-ONLY
016900*  LOOKUP SCREEN.
017000*-------------------------------------------------------------
017100 300-DISPLAY-PRODUCT-LINES.
017200
017300     DISPLAY "PRODUCT LINES:".
017400     OPEN INPUT SIMPLE-ORDER-LINES-FILE.
017500     PERFORM 310-SHOW-ONE-LINE
017600         UNTIL WS-SOL-FILE-EOF.
017700     CLOSE SIMPLE-ORDER-LINES-FILE.
017800     DISPLAY "<ENTER> TO CONTINUE".
017900     ACCEPT DUMMY.
018000*-------------------------------------------------------------
018100*  310-SHOW-ONE-LINE
018200*  SKIPS ANY LINE-ITEM NOT BELONGING TO THE ORDER ON SCREEN.
018300*-------------------------------------------------------------
018400 310-SHOW-ONE-LINE.
018500
018600     READ SIMPLE-ORDER-LINES-FILE RECORD
018700         AT END
018800             MOVE "10" TO WS-SOL-FILE-STATUS
018900         NOT AT END
019000             IF SOL-ORDER-ID EQUAL WS-SEARCH-ORDER-ID
019100                MOVE SOL-UNIT-PRICE TO W-DISPLAY-PRICE
019200                DISPLAY "   PRODUCT " SOL-PRODUCT-ID
019300                        "   PRICE " W-DISPLAY-PRICE.
019400*-------------------------------------------------------------
019500*  400-DISPLAY-COMPOUND-MEMBERS
019600*  BATCH FLOW: ORDER LOOKUP, STEP 2 (COMPOUND -- MEMBERS).
019700*  SAME ONE-PASS-OF-THE-WHOLE-FILE IDEA AS 300-DISPLAY-
019800*  PRODUCT-LINES, AGAINST COMPOUND-ORDER-MEMBERS-FILE INSTEAD.
019900*-------------------------------------------------------------
020000 400-DISPLAY-COMPOUND-MEMBERS.
020100
020200     DISPLAY "MEMBER ORDERS:".
020300     OPEN INPUT COMPOUND-ORDER-MEMBERS-FILE.
020400     PERFORM 410-SHOW-ONE-MEMBER
020500         UNTIL WS-COM-FILE-EOF.
020600     CLOSE COMPOUND-ORDER-MEMBERS-FILE.
020700     DISPLAY "<ENTER> TO CONTINUE".
020800     ACCEPT DUMMY.
020900*-------------------------------------------------------------
021000*  410-SHOW-ONE-MEMBER
021100*  SKIPS ANY MEMBER ROW NOT BELONGING TO THE COMPOUND ORDER ON
021200*  SCREEN.
021300*-------------------------------------------------------------
021400 410-SHOW-ONE-MEMBER.
021500
021600     READ COMPOUND-ORDER-MEMBERS-FILE RECORD
021700         AT END
021800             MOVE "10" TO WS-COM-FILE-STATUS
021900         NOT AT END
022000             IF COM-COMPOUND-ID EQUAL WS-SEARCH-ORDER-ID
022100                DISPLAY "   MEMBER SIMPLE ORDER " COM-MEMBER-ORDER-ID.
022200*-------------------------------------------------------------
022300*  SHARED ORDER-FILE PARAGRAPHS -- SEE PLORD01.CBL.
022400     COPY "PLORD01.CBL".
