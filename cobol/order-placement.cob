000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    order-placement.
000300 AUTHOR.        R. VAN METER.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-04-16.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-04-16 RVM ORIGINAL - CLONED FROM CONTROL-FILE-
001100*                 MAINTENANCE FOR THE SINGLE-RECORD ENTRY
001200*                 SKELETON, ADD-MODULE LOOP LIFTED FROM
001300*                 VENDOR-MAINTENANCE FOR THE PRODUCT LINES.
001400*  1989-02-08 JET NEXT ORDER NUMBER NOW COMES FROM THE HIGH
001500*                 WATER MARK ON THE ORDER-FILE ITSELF, WAS A
001600*                 SEPARATE CONTROL RECORD BEFORE.
001700*  1994-09-27 DKT ADDED THE RUNNING-TOTAL ACCUMULATOR, BILLING
001800*                 WAS ADDING UP THE LINES BY HAND.
001900*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS ON THE ORDER
002000*                 RECORD, NOTHING TO FIX, SIGNED OFF PER MEMO
002100*                 98-441.
002200*  2021-09-09 RVM TICKET WAL-023 - REBUILT AROUND THE NEW
002300*                 ORDER-FILE / SIMPLE-ORDER-LINES-FILE PAIR.
002400*                 AN ORDER WITH NO LINES ENTERED IS NO LONGER
002500*                 WRITTEN AT ALL.
002600*-------------------------------------------------------------
002700*  PURPOSE.
002800*  PLACES A NEW SIMPLE ORDER (ORD-TYPE "S") FOR A REGISTERED
002900*  ACCOUNT.  THE OPERATOR KEYS IN PRODUCT IDS ONE AT A TIME,
003000*  EACH ONE LOOKED UP AGAINST THE PRODUCT TABLE AND ADDED TO A
003100*  RUNNING TOTAL; "0" ENDS THE LINE-ENTRY LOOP.  THE ORDER
003200*  HEADER IS APPENDED TO THE ORDER TABLE AT STATUS "Placed" AND
003300*  THE LINES ARE APPENDED TO SIMPLE-ORDER-LINES-FILE.
003400*  BATCH FLOW: SIMPLE ORDER PLACEMENT.
003500*  BUSINESS RULE: AN ORDER WITH ZERO LINES IS NEVER WRITTEN.
003600*-------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-4381.
004000 OBJECT-COMPUTER. IBM-4381.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004400     UPSI-0 IS OPL-TRACE-SWITCH.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*  ACCOUNT-FILE, ORDER-FILE, SIMPLE-ORDER-LINES-FILE AND
004800*  PRODUCT-FILE SELECT/ASSIGN -- SEE SLACCT01.CBL, SLORD01.CBL,
004900*  SLSOL01.CBL, SLPROD01.CBL.
005000     COPY "SLACCT01.CBL".
005100     COPY "SLORD01.CBL".
005200     COPY "SLSOL01.CBL".
005300     COPY "SLPROD01.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700*  RECORD LAYOUTS FOR ALL FOUR FILES -- SEE FDACCT01.CBL,
005800*  FDORD01.CBL, FDSOL01.CBL, FDPROD01.CBL.
005900     COPY "FDACCT01.CBL".
006000     COPY "FDORD01.CBL".
006100     COPY "FDSOL01.CBL".
006200     COPY "FDPROD01.CBL".
006300
006400 WORKING-STORAGE SECTION.
006500*  ACCOUNT, ORDER AND PRODUCT TABLE-AREAS, SUBSCRIPTS AND
006600*  FILE-STATUS SWITCHES -- SEE WSACCT01.CBL, WSORD01.CBL,
006700*  WSPROD01.CBL.
006800     COPY "WSACCT01.CBL".
006900     COPY "WSORD01.CBL".
007000     COPY "WSPROD01.CBL".
007100
007200*  FILE STATUS FOR SIMPLE-ORDER-LINES-FILE -- OPENED EXTEND IN
007300*  310-WRITE-ORDER-LINES, NO READ DONE BY THIS PROGRAM SO ONLY
007400*  THE "OK" CONDITION IS NEEDED.
007500 77  WS-SOL-FILE-STATUS            PIC X(02).
007600     88  WS-SOL-FILE-OK            VALUE "00".
007700
007800*  OPERATOR ENTRY FIELDS FOR THE OWNING USERNAME AND EACH
007900*  PRODUCT LINE.
008000 77  ENTRY-OWNING-USERNAME         PIC X(20).
008100 77  ENTRY-PRODUCT-ID              PIC 9(9).
008200
008300*  HOLDS EVERY LINE KEYED IN FOR THE ORDER BEING BUILT, UP TO
008400*  100 LINES, BEFORE ANYTHING IS WRITTEN OUT.
008500 01  NEW-ORDER-LINE-AREA.
008600     05  NEW-ORDER-LINE OCCURS 100 TIMES.
008700         10  NOL-PRODUCT-ID        PIC 9(9).
008800         10  NOL-UNIT-PRICE        PIC S9(7)V99 COMP-3.
008900         10  FILLER                PIC X(05).
009000
009100*  SAME ROWS, BROKEN OUT AS WHOLE/FRACTIONAL PRICE -- USED BY
009200*  THE ORDER-RECAP DISPLAY BEFORE THE ORDER IS WRITTEN.
009300 01  NEW-ORDER-LINE-AREA-ALT REDEFINES NEW-ORDER-LINE-AREA.
009400     05  NEW-ORDER-LINE-ALT OCCURS 100 TIMES.
009500         10  NOLA-PRODUCT-ID       PIC 9(9).
009600         10  NOLA-PRICE-WHOLE      PIC S9(7).
009700         10  NOLA-PRICE-CENTS      PIC 99.
009800         10  FILLER                PIC X(05).
009900
010000*  WS-LINE-COUNT IS THE NUMBER OF LINES ENTERED SO FAR; WS-LINE-
010100*  SUB IS THE WRITE-LOOP SUBSCRIPT IN 310-WRITE-ORDER-LINES.
010200 77  WS-LINE-COUNT                 PIC 9(4) COMP.
010300 77  WS-LINE-SUB                   PIC 9(4) COMP.
010400
010500*  RUNNING TOTAL OF THE LINES ENTERED SO FAR, SPLIT INTO WHOLE/
010600*  CENTS SO THE "RUNNING TOTAL" DISPLAY CAN SHOW A DECIMAL
010700*  POINT AS EACH LINE IS ADDED.
010800 01  W-RUNNING-TOTAL               PIC S9(7)V99.
010900 01  W-RUNNING-TOTAL-VIEW REDEFINES W-RUNNING-TOTAL.
011000     05  W-TOTAL-WHOLE             PIC S9(7).
011100     05  W-TOTAL-CENTS             PIC 99.
011200
011300*  SET TO "Y" ONCE THE OWNING USERNAME IS CONFIRMED ON THE
011400*  ACCOUNT TABLE.
011500 77  W-ACCOUNT-OK                  PIC X.
011600     88  ACCOUNT-IS-OK             VALUE "Y".
011700
011800*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED EVERY RUN
011900*  FOR CONSISTENCY WITH THE OTHER ORDER PROGRAMS EVEN THOUGH NO
012000*  DATE IS STAMPED ON THE ORDER RECORD TODAY.
012100 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
012200 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
012300     05  W-RUN-CCYY                PIC 9(4) COMP.
012400     05  W-RUN-MM                  PIC 9(2) COMP.
012500     05  W-RUN-DD                  PIC 9(2) COMP.
012600
012700*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
012800 77  DUMMY                         PIC X.
012900
013000*  SHARED YES/NO PROMPT FIELDS FOR PLGENERAL.CBL'S CONFIRM-
013100*  EXECUTION -- NOT ACTUALLY CALLED BY THIS PROGRAM TODAY, KEPT
013200*  DECLARED FOR CONSISTENCY WITH THE OTHER ORDER PROGRAMS THAT
013300*  COPY PLGENERAL.CBL.
013400 77  MSG-CONFIRMATION              PIC X(60).
013500 77  W-VALID-ANSWER                PIC X.
013600     88  VALID-ANSWER              VALUE "Y", "N".
013700*-------------------------------------------------------------
013800 PROCEDURE DIVISION.
013900
014000*  000-MAIN-LOGIC
014100*  LOADS ALL THREE TABLES, THEN PLACES ONE ORDER AND QUITS --
014200*  UNLIKE THE OTHER ORDER PROGRAMS THERE IS NO "PLACE ANOTHER ?"
014300*  LOOP HERE, THE OPERATOR RE-RUNS THE PROGRAM FOR EACH ORDER.
014400 000-MAIN-LOGIC.
014500
014600     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
014700     PERFORM LOAD-ACCOUNT-TABLE.
014800     PERFORM LOAD-ORDER-TABLE.
014900     PERFORM LOAD-PRODUCT-TABLE.
015000
015100     PERFORM 100-PLACE-ONE-ORDER.
015200
015300*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
015400*    PATTERN IN EVERY OTHER ORDER-FILE PROGRAM.
015500     EXIT PROGRAM.
015600
015700     STOP RUN.
015800*-------------------------------------------------------------
015900*  100-PLACE-ONE-ORDER
016000*  BATCH FLOW: SIMPLE ORDER PLACEMENT, STEPS 1-2.
016100*  BUSINESS RULE: THE OWNING USERNAME MUST ALREADY BE ON THE
016200*  ACCOUNT TABLE -- NO ORDER MAY BE PLACED FOR AN UNKNOWN
016300*  ACCOUNT.
016400*-------------------------------------------------------------
016500 100-PLACE-ONE-ORDER.
016600
016700     PERFORM CLEAR-SCREEN.
016800     MOVE "N" TO W-ACCOUNT-OK.
016900     DISPLAY "OWNING USERNAME: ".
017000     ACCEPT ENTRY-OWNING-USERNAME.
017100
017200     MOVE ENTRY-OWNING-USERNAME TO WS-SEARCH-USERNAME.
017300     PERFORM FIND-ACCOUNT-BY-USERNAME.
017400
017500     IF NOT FOUND-ACCOUNT-RECORD
017600        DISPLAY "UNKNOWN ACCOUNT - ORDER NOT PLACED ! <ENTER> TO CONTINUE"
017700        ACCEPT DUMMY
017800     ELSE
017900        MOVE "Y" TO W-ACCOUNT-OK
018000        PERFORM 200-BUILD-ORDER-LINES.
018100*-------------------------------------------------------------
018200*  200-BUILD-ORDER-LINES
018300*  BATCH FLOW: SIMPLE ORDER PLACEMENT, STEPS 3-4.
018400*  BUSINESS RULE: ORD-TOTAL-PRICE = SUM(PROD-PRICE), ROUNDED.
018500*  LOOPS UNTIL THE OPERATOR KEYS PRODUCT ID ZERO OR THE 100-LINE
018600*  TABLE FILLS UP, WHICHEVER COMES FIRST.
018700*-------------------------------------------------------------
018800 200-BUILD-ORDER-LINES.
018900
019000     MOVE ZERO TO WS-LINE-COUNT.
019100     MOVE ZERO TO W-RUNNING-TOTAL.
019200
019300     PERFORM 210-ADD-A-PRODUCT-LINE.
019400     PERFORM 210-ADD-A-PRODUCT-LINE
019500         UNTIL ENTRY-PRODUCT-ID EQUAL ZERO
019600            OR WS-LINE-COUNT NOT LESS THAN 100.
019700
019800*    BUSINESS RULE: AN ORDER WITH ZERO LINES IS NEVER WRITTEN.
019900     IF WS-LINE-COUNT EQUAL ZERO
020000        DISPLAY "NO PRODUCT LINES ENTERED - ORDER NOT PLACED !"
020100     ELSE
020200        PERFORM 300-WRITE-SIMPLE-ORDER-AND-LINES.
020300*-------------------------------------------------------------
020400*  210-ADD-A-PRODUCT-LINE
020500*  ONE PRODUCT LINE PER CALL; A PRODUCT ID NOT ON THE TABLE IS
020600*  REJECTED WITHOUT COUNTING AS A LINE OR ENDING THE LOOP.
020700*-------------------------------------------------------------
020800 210-ADD-A-PRODUCT-LINE.
020900
021000     DISPLAY "PRODUCT ID (0 TO FINISH THE ORDER): ".
021100     ACCEPT ENTRY-PRODUCT-ID.
021200
021300     IF ENTRY-PRODUCT-ID NOT EQUAL ZERO
021400        MOVE ENTRY-PRODUCT-ID TO WS-SEARCH-PRODUCT-ID
021500        PERFORM FIND-PRODUCT-BY-ID
021600        IF NOT FOUND-PRODUCT-RECORD
021700           DISPLAY "PRODUCT NOT FOUND ! <ENTER> TO CONTINUE"
021800           ACCEPT DUMMY
021900        ELSE
022000           ADD 1 TO WS-LINE-COUNT
022100           MOVE ENTRY-PRODUCT-ID TO NOL-PRODUCT-ID (WS-LINE-COUNT)
022200           MOVE T-PROD-PRICE (WS-PROD-FOUND-SUB) TO NOL-UNIT-PRICE (WS-LINE-COUNT)
022300*          BUSINESS RULE: THE RUNNING TOTAL IS ROUNDED ON EVERY
022400*          ADD, NOT JUST ONCE AT THE END.
022500           COMPUTE W-RUNNING-TOTAL ROUNDED =
022600                   W-RUNNING-TOTAL + T-PROD-PRICE (WS-PROD-FOUND-SUB)
022700           DISPLAY "LINE ADDED, RUNNING TOTAL: " W-RUNNING-TOTAL.
022800*-------------------------------------------------------------
022900*  300-WRITE-SIMPLE-ORDER-AND-LINES
023000*  BATCH FLOW: SIMPLE ORDER PLACEMENT, STEPS 5-7.
023100*  APPENDS THE NEW HEADER TO THE END OF THE ORDER TABLE (AND
023200*  REWRITES THE WHOLE LINE SEQUENTIAL ORDER-FILE), THEN APPENDS
023300*  EVERY LINE FOR IT TO SIMPLE-ORDER-LINES-FILE.
023400*-------------------------------------------------------------
023500 300-WRITE-SIMPLE-ORDER-AND-LINES.
023600
023700     PERFORM GET-NEXT-ORDER-ID.
023800     ADD 1 TO WS-ORD-TABLE-COUNT.
023900     MOVE WS-NEXT-ORDER-ID    TO T-ORD-ID (WS-ORD-TABLE-COUNT).
024000     MOVE "S"                 TO T-ORD-TYPE (WS-ORD-TABLE-COUNT).
024100     MOVE ENTRY-OWNING-USERNAME TO T-ORD-USERNAME (WS-ORD-TABLE-COUNT).
024200     MOVE "Placed"            TO T-ORD-STATUS (WS-ORD-TABLE-COUNT).
024300     MOVE W-RUNNING-TOTAL     TO T-ORD-TOTAL-PRICE (WS-ORD-TABLE-COUNT).
024400
024500     PERFORM REWRITE-ORDER-TABLE.
024600     PERFORM 310-WRITE-ORDER-LINES.
024700
024800     DISPLAY "ORDER " WS-NEXT-ORDER-ID " PLACED, TOTAL PRICE "
024900             W-RUNNING-TOTAL.
025000     DISPLAY "<ENTER> TO CONTINUE".
025100     ACCEPT DUMMY.
025200*-------------------------------------------------------------
025300*  310-WRITE-ORDER-LINES
025400*  EXTENDS SIMPLE-ORDER-LINES-FILE WITH ONE RECORD PER LINE ON
025500*  THE IN-MEMORY NEW-ORDER-LINE TABLE -- UNLIKE ORDER-FILE, THE
025600*  DETAIL FILE IS ONLY EVER APPENDED TO, NEVER REWRITTEN WHOLE.
025700*-------------------------------------------------------------
025800 310-WRITE-ORDER-LINES.
025900
026000     OPEN EXTEND SIMPLE-ORDER-LINES-FILE.
026100     MOVE 1 TO WS-LINE-SUB.
026200     PERFORM 320-WRITE-ONE-LINE
026300         VARYING WS-LINE-SUB FROM 1 BY 1
026400         UNTIL WS-LINE-SUB > WS-LINE-COUNT.
026500     CLOSE SIMPLE-ORDER-LINES-FILE.
026600*-------------------------------------------------------------
026700*  320-WRITE-ONE-LINE
026800*  FILLER ON SIMPLE-ORDER-LINE-RECORD IS CLEARED EXPLICITLY --
026900*  THE RECORD IS BUILT FRESH EVERY TIME, NOT CARRIED OVER FROM
027000*  THE PREVIOUS WRITE.
027100*-------------------------------------------------------------
027200 320-WRITE-ONE-LINE.
027300
027400     MOVE SPACES TO SIMPLE-ORDER-LINE-RECORD.
027500     MOVE WS-NEXT-ORDER-ID          TO SOL-ORDER-ID.
027600     MOVE NOL-PRODUCT-ID (WS-LINE-SUB) TO SOL-PRODUCT-ID.
027700     MOVE NOL-UNIT-PRICE (WS-LINE-SUB) TO SOL-UNIT-PRICE.
027800     WRITE SIMPLE-ORDER-LINE-RECORD.
027900*-------------------------------------------------------------
028000*  SHARED ACCOUNT-FILE, ORDER-FILE, PRODUCT-FILE AND SCREEN/
028100*  PROMPT PARAGRAPHS -- SEE PLACCT01.CBL, PLORD01.CBL,
028200*  PLPROD01.CBL, PLGENERAL.CBL.
028300     COPY "PLACCT01.CBL".
028400     COPY "PLORD01.CBL".
028500     COPY "PLPROD01.CBL".
028600     COPY "PLGENERAL.CBL".
