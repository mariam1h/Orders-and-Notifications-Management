000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    wallet-order-system.
000300 AUTHOR.        R. VAN METER.
000400 INSTALLATION.  DATA PROCESSING - RETAIL SYSTEMS GROUP.
000500 DATE-WRITTEN.  1986-04-02.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*-------------------------------------------------------------
000900*  CHANGE LOG
001000*  1986-04-02 RVM ORIGINAL - MENU SHELL LIFTED FROM THE A/P
001100*                 SYSTEM MAIN MENU, FOUR OPTIONS.
001200*  1986-11-14 RVM ADDED OPTION 5, BALANCE INQUIRY, REQUESTED
001300*                 BY THE TELLER WINDOW STAFF.
001400*  1989-02-08 JET OPTIONS RE-LETTERED TO MATCH THE NEW ORDER
001500*                 SUB-MENU (OPTIONS 6-8 ADDED).
001600*  1991-06-19 JET CLOSED A BUG WHERE OPTION 0 LEFT THE SCREEN
001700*                 DIRTY ON EXIT.
001800*  1994-09-27 DKT RENUMBERED OPTIONS, DROPPED THE OLD VOUCHER
001900*                 SUB-MENU ENTRY POINT.
002000*  1998-12-03 DKT Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002100*                 NOTHING TO FIX, SIGNED OFF PER MEMO 98-441.
002200*  2001-03-05 DKT ADDED COMPOUND ORDER CONFIRMATION OPTION.
002300*  2006-08-11 PQR RENAMED PROGRAM FROM ACCOUNTS-PAYABLE-SYSTEM
002400*                 TO WALLET-ORDER-SYSTEM, TICKET WAL-001.
002500*  2021-07-14 RVM TICKET WAL-014 - FULL REWRITE FOR THE WALLET
002600*                 PROJECT.  OPTIONS NOW CALL THE NEW ACCOUNT/
002700*                 ORDER PROGRAMS INSTEAD OF THE OLD VENDOR AND
002800*                 VOUCHER PROGRAMS.
002900*-------------------------------------------------------------
003000*  PURPOSE.
003100*  TOP-LEVEL MENU SHELL FOR THE WHOLE WALLET / ORDER SYSTEM.
003200*  EACH OPTION CALLS ONE OF THE EIGHT STAND-ALONE ACCOUNT/ORDER
003300*  PROGRAMS, WHICH DO THEIR OWN FILE LOADING/OPENING -- THIS
003400*  PROGRAM NEVER TOUCHES ACCOUNT-FILE, ORDER-FILE OR ANY OF THE
003500*  DETAIL FILES DIRECTLY, IT ONLY DRIVES THE MENU.
003600*  BATCH FLOW: NONE OF ITS OWN -- SEE THE CALLED PROGRAM FOR
003700*  EACH MENU OPTION'S BATCH FLOW.
003800*-------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-4381.
004200 OBJECT-COMPUTER. IBM-4381.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS LOWER-CASE-LETTERS IS "a" THRU "z"
004600     UPSI-0 IS WOS-TRACE-SWITCH.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000*  OPERATOR'S MENU CHOICE, 100-GET-MENU-OPTION/200-DO-OPTIONS.
005100 77  W-MAIN-MENU-OPTION            PIC 9.
005200     88  VALID-MAIN-MENU-OPTION    VALUE 0 THROUGH 8.
005300
005400*  TODAY'S DATE, BROKEN OUT TO CCYY/MM/DD -- PULLED ON ENTRY
005500*  FOR CONSISTENCY WITH EVERY CALLED PROGRAM, WHICH EACH PULL
005600*  THEIR OWN COPY AGAIN ON ENTRY RATHER THAN HAVE IT PASSED IN.
005700 01  W-RUN-DATE-CCYYMMDD           PIC 9(8) COMP.
005800 01  W-RUN-DATE-BREAKDOWN REDEFINES W-RUN-DATE-CCYYMMDD.
005900     05  W-RUN-CCYY                PIC 9(4) COMP.
006000     05  W-RUN-MM                  PIC 9(2) COMP.
006100     05  W-RUN-DD                  PIC 9(2) COMP.
006200
006300*  TIME OF DAY, BROKEN OUT TO HH/MN/SS/HUNDREDTHS -- NOT SHOWN
006400*  ON THE MENU SCREEN TODAY, KEPT FOR PARITY WITH THE OLD A/P
006500*  MAIN MENU THIS SHELL WAS LIFTED FROM.
006600 01  W-RUN-TIME-HHMMSSHH           PIC 9(8) COMP.
006700 01  W-RUN-TIME-BREAKDOWN REDEFINES W-RUN-TIME-HHMMSSHH.
006800     05  W-RUN-HH                  PIC 9(2) COMP.
006900     05  W-RUN-MN                  PIC 9(2) COMP.
007000     05  W-RUN-SS                  PIC 9(2) COMP.
007100     05  W-RUN-HH100               PIC 9(2) COMP.
007200
007300*  TWO-DIGIT YEAR VIEW OF THE SAME RUN DATE -- ANOTHER LEFTOVER
007400*  FROM THE OLD A/P MAIN MENU, KEPT FOR THE SAME REASON.
007500 01  W-RUN-DATE-YY-VIEW REDEFINES W-RUN-DATE-CCYYMMDD.
007600     05  FILLER                    PIC 9(2) COMP.
007700     05  W-RUN-YY                  PIC 9(2) COMP.
007800     05  FILLER                    PIC 9(4) COMP.
007900
008000*  THROWAWAY RECEIVER FOR "PRESS ENTER TO CONTINUE" PAUSES.
008100 77  DUMMY                         PIC X.
008200
008300*  SHARED YES/NO PROMPT FIELDS FOR PLGENERAL.CBL'S CONFIRM-
008400*  EXECUTION -- NOT ACTUALLY CALLED BY THIS PROGRAM TODAY, KEPT
008500*  DECLARED SO THE COPY OF PLGENERAL.CBL BELOW COMPILES CLEAN.
008600 77  MSG-CONFIRMATION              PIC X(60).
008700 77  W-VALID-ANSWER                PIC X.
008800     88  VALID-ANSWER              VALUE "Y", "N".
008900*-------------------------------------------------------------
009000 PROCEDURE DIVISION.
009100
009200*  000-MAIN-LOGIC
009300*  LOOPS THE MAIN MENU UNTIL THE OPERATOR PICKS 0 TO EXIT.
009400 000-MAIN-LOGIC.
009500
009600     ACCEPT W-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
009700     ACCEPT W-RUN-TIME-HHMMSSHH FROM TIME.
009800
009900*    FIRST PASS PRIMES W-MAIN-MENU-OPTION; THE UNTIL TEST BELOW
010000*    RE-PROMPTS AS LONG AS THE ENTRY IS OUTSIDE 0-8.
010100     PERFORM 100-GET-MENU-OPTION.
010200     PERFORM 100-GET-MENU-OPTION
010300         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
010400            OR VALID-MAIN-MENU-OPTION.
010500
010600*    ONE DISPATCH PER PASS, THEN BACK TO THE MENU -- SEE
010700*    200-DO-OPTIONS BELOW FOR THE CALL OUT TO EACH OPTION.
010800     PERFORM 200-DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
010900
011000*    EXIT PROGRAM / STOP RUN PAIR -- HOUSE HABIT, SEE THE SAME
011100*    PATTERN IN EVERY OTHER WALLET PROGRAM.
011200     EXIT PROGRAM.
011300
011400     STOP RUN.
011500*-------------------------------------------------------------
011600*  100-GET-MENU-OPTION
011700*  MAIN MENU DISPLAY -- RE-PROMPTS ON ANY OPTION OUTSIDE 0-8.
011800*-------------------------------------------------------------
011900 100-GET-MENU-OPTION.
012000
012100     PERFORM CLEAR-SCREEN.
012200     DISPLAY "                         WALLET / ORDER SYSTEM".
012300     DISPLAY " ".
012400     DISPLAY "                     --------------------------------".
012500     DISPLAY "                     | 1 - REGISTER / VERIFY ACCOUNT |".
012600     DISPLAY "                     | 2 - UPDATE WALLET BALANCE     |".
012700     DISPLAY "                     | 3 - BALANCE INQUIRY           |".
012800     DISPLAY "                     | 4 - PLACE A SIMPLE ORDER      |".
012900     DISPLAY "                     | 5 - CONFIRM A SIMPLE ORDER    |".
013000     DISPLAY "                     | 6 - CONFIRM A COMPOUND ORDER  |".
013100     DISPLAY "                     | 7 - CANCEL AN ORDER           |".
013200     DISPLAY "                     | 8 - LOOK UP AN ORDER          |".
013300     DISPLAY "                     | 0 - EXIT                      |".
013400     DISPLAY "                     --------------------------------".
013500     DISPLAY " ".
013600     DISPLAY "                      - CHOOSE AN OPTION FROM MENU:  ".
013700     ACCEPT W-MAIN-MENU-OPTION.
013800
013900     IF W-MAIN-MENU-OPTION EQUAL ZERO
014000        DISPLAY "PROGRAM TERMINATED !"
014100     ELSE
014200        IF NOT VALID-MAIN-MENU-OPTION
014300           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014400           ACCEPT DUMMY.
014500*-------------------------------------------------------------
014600*  200-DO-OPTIONS
014700*  MENU DISPATCH -- EACH OPTION CALLS ITS OWN STAND-ALONE
014800*  PROGRAM AND RETURNS HERE; THE CALLED PROGRAM LOADS ITS OWN
014900*  TABLES AND HANDLES ITS OWN "ANOTHER ONE ?" LOOP IF IT HAS
015000*  ONE.
015100*-------------------------------------------------------------
015200 200-DO-OPTIONS.
015300
015400     PERFORM CLEAR-SCREEN.
015500
015600*    OPTION 1 -- ACCOUNT VERIFICATION / REGISTRATION.
015700     IF W-MAIN-MENU-OPTION = 1
015800        CALL "account-registration".
015900
016000*    OPTION 2 -- POST A SIGNED AMOUNT AGAINST A WALLET BALANCE.
016100     IF W-MAIN-MENU-OPTION = 2
016200        CALL "account-balance-update".
016300
016400*    OPTION 3 -- READ-ONLY WALLET BALANCE LOOKUP.
016500     IF W-MAIN-MENU-OPTION = 3
016600        CALL "account-balance-inquiry".
016700
016800*    OPTION 4 -- PLACE A NEW SIMPLE ORDER.
016900     IF W-MAIN-MENU-OPTION = 4
017000        CALL "order-placement".
017100
017200*    OPTION 5 -- CONFIRM (OR CANCEL ON REJECT) A SIMPLE ORDER.
017300     IF W-MAIN-MENU-OPTION = 5
017400        CALL "order-confirmation".
017500
017600*    OPTION 6 -- BUNDLE SIMPLE ORDERS INTO A COMPOUND ORDER.
017700     IF W-MAIN-MENU-OPTION = 6
017800        CALL "compound-order-confirmation".
017900
018000*    OPTION 7 -- CANCEL A SIMPLE OR COMPOUND ORDER.
018100     IF W-MAIN-MENU-OPTION = 7
018200        CALL "order-cancellation".
018300
018400*    OPTION 8 -- READ-ONLY ORDER LOOKUP.
018500     IF W-MAIN-MENU-OPTION = 8
018600        CALL "order-inquiry".
018700
018800*    BACK TO THE MENU FOR THE NEXT OPTION, SAME PRIME-THEN-
018900*    RE-PROMPT PATTERN AS 000-MAIN-LOGIC'S FIRST CALL.
019000     PERFORM 100-GET-MENU-OPTION.
019100     PERFORM 100-GET-MENU-OPTION
019200         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
019300            OR VALID-MAIN-MENU-OPTION.
019400*-------------------------------------------------------------
019500*  SHARED SCREEN/PROMPT PARAGRAPHS -- SEE PLGENERAL.CBL.
019600     COPY "PLGENERAL.CBL".
